000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Nightly captions cleanup batch.  Reads a subtitle      
000900*          file off CAPIN, parses it into numbered caption        
001000*          blocks, runs the fixed seven-pass text cleanup         
001100*          pipeline against every caption in the table, then      
001200*          writes the cleaned captions back out to CAPOUT in      
001300*          the same numbered-block shape they came in.            
001400******************************************************************
001500*    04/11/89 DM  WRITTEN.                                        
001600*    09/03/91 PO  ADDED REMOVE-EMPTY-CAPTIONS TO THE PASS ORDER   
001700*                 AHEAD OF MULTIPLE-REPLACE (REQ MS-114).         
001800*    01/17/94 RQ  ADDED TALLY DISPLAYS AT END OF RUN SO OPERATORS 
001900*                 STOP HAVING TO GREP THE JOB LOG FOR COUNTS.     
002000*    08/30/99 JF  Y2K REVIEW -- ADDED RUN-DATE STAMP IN YYYY      
002100*                 FORM SO THE JOB LOG SORTS CORRECTLY PAST 1999.  
002200*    02/19/03 SA  SWITCHED CAPTION TABLE OVER TO CAPREPO ENTRY    
002300*                 POINTS -- WE WERE PASSING A 5MB TABLE ACROSS    
002400*                 EVERY CALL BOUNDARY FOR NO REASON (REQ MS-221). 
002500******************************************************************
002600 IDENTIFICATION DIVISION.                                         
002700 PROGRAM-ID.    CAPBATCH.                                         
002800 AUTHOR.        D. MALESKI.                                       
002900 INSTALLATION.  GREAT LAKES MEDIA SVCS - BATCH SYSTEMS.           
003000 DATE-WRITTEN.  04/11/89.                                         
003100 DATE-COMPILED.                                                   
003200 SECURITY.      UNCLASSIFIED.                                     
003300                                                                  
003400 ENVIRONMENT DIVISION.                                            
003500 CONFIGURATION SECTION.                                           
003600 SPECIAL-NAMES.                                                   
003700     C01 IS TOP-OF-FORM                                           
003800     UPSI-0 ON STATUS IS WS-TRACE-ON                              
003900             OFF STATUS IS WS-TRACE-OFF.                          
004000                                                                  
004100 INPUT-OUTPUT SECTION.                                            
004200 FILE-CONTROL.                                                    
004300                                                                  
004400 DATA DIVISION.                                                   
004500 FILE SECTION.                                                    
004600                                                                  
004700 WORKING-STORAGE SECTION.                                         
004800                                                                  
004900*    Owned here, not COPY'd -- this program is the one that       
005000*    fills the table, so it declares the WS- shape by hand.       
005100*    READ-CAPTION-LINES and PARSE-CAPTIONS receive the L- view    
005200*    of this same layout through their own linkage copybook.      
005300 01  WS-LINE-TABLE.                                               
005400     05  WS-LINE-COUNT              PIC 9(06) COMP.               
005500     05  WS-LINE-ENTRY OCCURS 0 TO 20000 TIMES                    
005600                       DEPENDING ON WS-LINE-COUNT                 
005700                       INDEXED BY WS-LINE-IDX.                    
005800         10  WS-LINE-TEXT           PIC X(200).                   
005900         10  WS-LINE-BLANK-SW       PIC X(01).                    
006000             88  WS-LINE-IS-BLANK       VALUE "Y".                
006100             88  WS-LINE-NOT-BLANK      VALUE "N".                
006200         10  FILLER                 PIC X(09).                    
006300                                                                  
006400*    Edited view, display only, for the optional trace line.      
006500 01  WS-LINE-TABLE-R1 REDEFINES WS-LINE-TABLE.                    
006600     05  FILLER                     PIC 9(06) COMP.               
006700     05  WS-LINE-ENTRY-ED OCCURS 0 TO 20000 TIMES                 
006800                          DEPENDING ON WS-LINE-COUNT              
006900                          INDEXED BY WS-LINE-ED-IDX.              
007000         10  WS-LINE-TEXT-ED        PIC X(200).                   
007100         10  FILLER                 PIC X(10).                    
007200                                                                  
007300 01  WS-RUN-DATE.                                                 
007400     05  WS-RUN-YEAR                PIC 9(04).                    
007500     05  WS-RUN-MONTH               PIC 9(02).                    
007600     05  WS-RUN-DAY                 PIC 9(02).                    
007700 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE                        
007800                                PIC 9(08).                        
007900                                                                  
008000 01  WS-RUN-TALLIES.                                              
008100     05  WS-CAPTIONS-REMOVED-CT     PIC 9(06) COMP VALUE 0.       
008200     05  WS-REPLACEMENTS-CT         PIC 9(06) COMP VALUE 0.       
008300     05  WS-DUPLICATES-CT           PIC 9(06) COMP VALUE 0.       
008400     05  WS-SPACES-REMOVED-CT       PIC 9(06) COMP VALUE 0.       
008500     05  WS-TRIMS-CT                PIC 9(06) COMP VALUE 0.       
008600     05  WS-DECAPITALIZED-CT        PIC 9(06) COMP VALUE 0.       
008700     05  WS-CAPITALIZED-CT          PIC 9(06) COMP VALUE 0.       
008800                                                                  
008900*    Same seven counters, viewed as a table so the total-edits    
009000*    figure below can be built with one small loop instead of     
009100*    six ADD statements.                                          
009200 01  WS-RUN-TALLIES-TBL REDEFINES WS-RUN-TALLIES.                 
009300     05  WS-TALLY-CT OCCURS 7 TIMES                               
009400                     INDEXED BY WS-TALLY-IDX                      
009500                     PIC 9(06) COMP.                              
009600                                                                  
009700*    Single running total only -- never part of any record, so    
009800*    it stays a 77-level standalone item per shop convention.     
009900 77  WS-TOTAL-EDITS-CT              PIC 9(07) COMP VALUE 0.       
010000                                                                  
010100*    Plain edited fields for the end-of-run DISPLAY lines --      
010200*    moved into from the COMP counters above, never redefined     
010300*    over them (binary storage does not print as digits).         
010400 01  WS-TALLY-DISPLAY-AREA.                                       
010500     05  WS-CAPTIONS-REMOVED-ED     PIC ZZZ,ZZ9.                  
010600     05  WS-REPLACEMENTS-ED         PIC ZZZ,ZZ9.                  
010700     05  WS-DUPLICATES-ED           PIC ZZZ,ZZ9.                  
010800     05  WS-SPACES-REMOVED-ED       PIC ZZZ,ZZ9.                  
010900     05  WS-TRIMS-ED                PIC ZZZ,ZZ9.                  
011000     05  WS-DECAPITALIZED-ED        PIC ZZZ,ZZ9.                  
011100     05  WS-CAPITALIZED-ED          PIC ZZZ,ZZ9.                  
011200     05  WS-TOTAL-EDITS-ED          PIC ZZZ,ZZ9.                  
011300                                                                  
011400 PROCEDURE DIVISION.                                              
011500                                                                  
011600 MAIN-PROCEDURE.                                                  
011700                                                                  
011800     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD                        
011900                                                                  
012000     DISPLAY "CAPBATCH : CAPTIONS CLEANUP BATCH STARTING -- "     
012100         "RUN DATE " WS-RUN-DATE-NUM                              
012200                                                                  
012300     CALL "READ-CAPTION-LINES" USING WS-LINE-TABLE                
012400     END-CALL                                                     
012500                                                                  
012600     IF WS-TRACE-ON THEN                                          
012700         DISPLAY "CAPBATCH : LINES READ = " WS-LINE-COUNT         
012800     END-IF                                                       
012900                                                                  
013000     CALL "PARSE-CAPTIONS" USING WS-LINE-TABLE                    
013100     END-CALL                                                     
013200                                                                  
013300     PERFORM RUN-CLEANUP-PIPELINE THRU RUN-CLEANUP-PIPELINE-EXIT  
013400                                                                  
013500     CALL "WRITE-CAPTION-LINES"                                   
013600     END-CALL                                                     
013700                                                                  
013800     PERFORM SUM-RUN-TALLIES THRU SUM-RUN-TALLIES-EXIT            
013900        VARYING WS-TALLY-IDX FROM 1 BY 1                          
014000        UNTIL WS-TALLY-IDX > 7                                    
014100                                                                  
014200     PERFORM DISPLAY-RUN-TALLIES THRU DISPLAY-RUN-TALLIES-EXIT    
014300                                                                  
014400     DISPLAY "CAPBATCH : CAPTIONS CLEANUP BATCH COMPLETE"         
014500                                                                  
014600     STOP RUN.                                                    
014700                                                                  
014800                                                                  
014900******************************************************************
015000* Runs the fixed seven-pass cleanup pipeline in the exact order   
015100* required by the spec -- no pass may be reordered or skipped.    
015200******************************************************************
015300 RUN-CLEANUP-PIPELINE.                                            
015400                                                                  
015500     CALL "REMOVE-EMPTY-CAPTIONS" USING WS-CAPTIONS-REMOVED-CT    
015600     END-CALL                                                     
015700                                                                  
015800     CALL "MULTIPLE-REPLACE" USING WS-REPLACEMENTS-CT             
015900     END-CALL                                                     
016000                                                                  
016100     CALL "REMOVE-DUPLICATE-WORDS" USING WS-DUPLICATES-CT         
016200     END-CALL                                                     
016300                                                                  
016400     CALL "REMOVE-MULTIPLE-SPACES" USING WS-SPACES-REMOVED-CT     
016500     END-CALL                                                     
016600                                                                  
016700     CALL "TRIM-TRAILING-SPACES" USING WS-TRIMS-CT                
016800     END-CALL                                                     
016900                                                                  
017000     CALL "DECAPITALIZE" USING WS-DECAPITALIZED-CT                
017100     END-CALL                                                     
017200                                                                  
017300     CALL "CAPITALIZE-FIRST-LETTERS" USING WS-CAPITALIZED-CT      
017400     END-CALL.                                                    
017500                                                                  
017600 RUN-CLEANUP-PIPELINE-EXIT.                                       
017700     EXIT.                                                        
017800                                                                  
017900                                                                  
018000******************************************************************
018100* Adds each pass's counter into WS-TOTAL-EDITS-CT, via the table  
018200* redefinition of WS-RUN-TALLIES above.                           
018300******************************************************************
018400 SUM-RUN-TALLIES.                                                 
018500     ADD WS-TALLY-CT(WS-TALLY-IDX) TO WS-TOTAL-EDITS-CT.          
018600 SUM-RUN-TALLIES-EXIT.                                            
018700     EXIT.                                                        
018800                                                                  
018900                                                                  
019000******************************************************************
019100* End-of-run tallies.  Informational only -- never written to     
019200* the output caption file (spec business rule 10).                
019300******************************************************************
019400 DISPLAY-RUN-TALLIES.                                             
019500                                                                  
019600     MOVE WS-CAPTIONS-REMOVED-CT TO WS-CAPTIONS-REMOVED-ED        
019700     MOVE WS-REPLACEMENTS-CT     TO WS-REPLACEMENTS-ED            
019800     MOVE WS-DUPLICATES-CT       TO WS-DUPLICATES-ED              
019900     MOVE WS-SPACES-REMOVED-CT   TO WS-SPACES-REMOVED-ED          
020000     MOVE WS-TRIMS-CT            TO WS-TRIMS-ED                   
020100     MOVE WS-DECAPITALIZED-CT    TO WS-DECAPITALIZED-ED           
020200     MOVE WS-CAPITALIZED-CT      TO WS-CAPITALIZED-ED             
020300     MOVE WS-TOTAL-EDITS-CT      TO WS-TOTAL-EDITS-ED             
020400                                                                  
020500     DISPLAY "CAPBATCH : CAPTIONS REMOVED....... "                
020600         WS-CAPTIONS-REMOVED-ED                                   
020700     DISPLAY "CAPBATCH : REPLACEMENTS PERFORMED.. "               
020800         WS-REPLACEMENTS-ED                                       
020900     DISPLAY "CAPBATCH : DUPLICATE WORDS REMOVED. "               
021000         WS-DUPLICATES-ED                                         
021100     DISPLAY "CAPBATCH : MULTIPLE SPACES REMOVED. "               
021200         WS-SPACES-REMOVED-ED                                     
021300     DISPLAY "CAPBATCH : TRIMS PERFORMED......... "               
021400         WS-TRIMS-ED                                              
021500     DISPLAY "CAPBATCH : WORDS DECAPITALIZED..... "               
021600         WS-DECAPITALIZED-ED                                      
021700     DISPLAY "CAPBATCH : LETTERS CAPITALIZED..... "               
021800         WS-CAPITALIZED-ED                                        
021900     DISPLAY "CAPBATCH : TOTAL EDITS APPLIED..... "               
022000         WS-TOTAL-EDITS-ED.                                       
022100                                                                  
022200 DISPLAY-RUN-TALLIES-EXIT.                                        
022300     EXIT.                                                        
