000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Copies L-INPUT-TEXT to L-OUTPUT-TEXT, dropping every   
000900*          byte that is not a letter or a digit.  Used to clean   
001000*          a caption number line before it is converted to a      
001100*          number -- encoding artifacts such as a leading byte    
001200*          order mark land here and are removed (REQ MS-101).     
001300******************************************************************
001400*    04/11/89 DM  WRITTEN.                                        
001500*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,   
001600*                 NO CHANGE REQUIRED.                             
001700******************************************************************
001800 IDENTIFICATION DIVISION.                                         
001900 PROGRAM-ID.    STRIP-NON-ALNUM-FUNC.                             
002000 AUTHOR.        D. MALESKI.                                       
002100 INSTALLATION.  GREAT LAKES MEDIA SVCS - BATCH SYSTEMS.           
002200 DATE-WRITTEN.  04/11/89.                                         
002300 DATE-COMPILED.                                                   
002400 SECURITY.      UNCLASSIFIED.                                     
002500                                                                  
002600 ENVIRONMENT DIVISION.                                            
002700 CONFIGURATION SECTION.                                           
002800 SPECIAL-NAMES.                                                   
002900     CLASS WS-ALNUM-CLASS IS "0" THRU "9" "A" THRU "Z"            
003000                              "a" THRU "z"                        
003100     UPSI-0 ON STATUS IS WS-TRACE-ON OFF STATUS IS WS-TRACE-OFF.  
003200                                                                  
003300 INPUT-OUTPUT SECTION.                                            
003400                                                                  
003500 DATA DIVISION.                                                   
003600 FILE SECTION.                                                    
003700                                                                  
003800 WORKING-STORAGE SECTION.                                         
003900                                                                  
004000*    Scan index only -- never part of any record, so it stays a   
004100*    77-level standalone item per shop convention.                
004200 77  WS-SCAN-IDX                    PIC 9(03) COMP.               
004300                                                                  
004400                                                                  
004500*    Kept-byte count, group plus FILLER so the edited trace       
004600*    below has a two-byte alpha view to display.                  
004700 01  WS-OUTPUT-LEN-AREA.                                          
004800     05  WS-OUTPUT-LEN-ED          PIC Z9.                        
004900     05  FILLER                    PIC X(01).                     
005000 01  WS-OUTPUT-LEN-ALPHA REDEFINES WS-OUTPUT-LEN-AREA PIC X(03).  
005100 LINKAGE SECTION.                                                 
005200                                                                  
005300 01  L-INPUT-TEXT                   PIC X(200).                   
005400 01  L-INPUT-LENGTH                 PIC 9(03) COMP.               
005500 01  L-OUTPUT-TEXT                  PIC X(200).                   
005600 01  L-OUTPUT-LENGTH                PIC 9(03) COMP.               
005700                                                                  
005800*    Character-array view of the caller's input text, used to     
005900*    test one byte at a time against WS-ALNUM-CLASS.              
006000 01  L-INPUT-CHARS REDEFINES L-INPUT-TEXT.                        
006100     05  L-INPUT-CHAR OCCURS 200 TIMES PIC X(01).                 
006200                                                                  
006300*    Character-array view of the caller's output text, built up   
006400*    one kept byte at a time.                                     
006500 01  L-OUTPUT-CHARS REDEFINES L-OUTPUT-TEXT.                      
006600     05  L-OUTPUT-CHAR OCCURS 200 TIMES PIC X(01).                
006700                                                                  
006800 PROCEDURE DIVISION USING                                         
006900     L-INPUT-TEXT L-INPUT-LENGTH L-OUTPUT-TEXT L-OUTPUT-LENGTH.   
007000                                                                  
007100 MAIN-PROCEDURE.                                                  
007200                                                                  
007300     MOVE SPACES TO L-OUTPUT-TEXT                                 
007400     MOVE 0 TO L-OUTPUT-LENGTH                                    
007500                                                                  
007600     IF L-INPUT-LENGTH > 0 THEN                                   
007700         PERFORM STRIP-ONE-CHAR THRU STRIP-ONE-CHAR-EXIT          
007800            VARYING WS-SCAN-IDX FROM 1 BY 1                       
007900            UNTIL WS-SCAN-IDX > L-INPUT-LENGTH                    
008000     END-IF                                                       
008100                                                                  
008200     MOVE L-OUTPUT-LENGTH TO WS-OUTPUT-LEN-ED                     
008300     PERFORM TRACE-OUTPUT-LENGTH THRU TRACE-OUTPUT-LENGTH-EXIT    
008400                                                                  
008500     GOBACK.                                                      
008600                                                                  
008700                                                                  
008800 STRIP-ONE-CHAR.                                                  
008900     IF L-INPUT-CHAR(WS-SCAN-IDX) IS WS-ALNUM-CLASS THEN          
009000         ADD 1 TO L-OUTPUT-LENGTH                                 
009100         MOVE L-INPUT-CHAR(WS-SCAN-IDX)                           
009200            TO L-OUTPUT-CHAR(L-OUTPUT-LENGTH)                     
009300     END-IF.                                                      
009400 STRIP-ONE-CHAR-EXIT.                                             
009500     EXIT.                                                        
009600                                                                  
009700                                                                  
009800*    One-shot trace of the kept-byte count and the first output   
009900*    byte, for a spot check when UPSI-0 is on.                    
010000 TRACE-OUTPUT-LENGTH.                                             
010100     IF WS-TRACE-ON THEN                                          
010200         DISPLAY "STRIP-NON-ALNUM-FUNC : OUTPUT LEN AREA = "      
010300             WS-OUTPUT-LEN-ALPHA " OUTPUT 1ST BYTE = "            
010400             L-OUTPUT-CHAR(1)                                     
010500     END-IF.                                                      
010600 TRACE-OUTPUT-LENGTH-EXIT.                                        
010700     EXIT.                                                        
010800                                                                  
010900 END PROGRAM STRIP-NON-ALNUM-FUNC.                                
