000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Tests whether L-INPUT-WORD is entirely upper-case      
000900*          letters.  A word of all spaces, or a word containing   
001000*          any lower-case letter, digit or punctuation, fails     
001100*          the test.  Used by DECAPITALIZE to spot acronyms       
001200*          that must be left alone (REQ MS-114).                  
001300******************************************************************
001400*    04/11/89 DM  WRITTEN.                                        
001500*    09/03/91 PO  ADDED KEYWORD-STYLE UPPER-CASE TABLE LOOKUP     
001600*                 SO "TCP-IP" STYLE ACRONYMS WITH A HYPHEN STILL  
001700*                 PASS THE TEST.                                  
001800*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,   
001900*                 NO CHANGE REQUIRED.                             
002000*    03/11/04 RQ  PULLED THE 09/03/91 HYPHEN/APOSTROPHE EXCEPTION.
002100*                 MULTIPLE-REPLACE'S "TCP IP"->"TCP-IP" FIXUP WAS 
002200*                 PASSING THIS TEST, WHICH MADE DECAPITALIZE      
002300*                 TREAT IT AS AN ACRONYM AND DROP IT FROM THE     
002400*                 CAPTION ENTIRELY -- THE VERY TOKEN THE FIXUP    
002500*                 WAS WRITTEN TO PRODUCE WAS GETTING DELETED TWO  
002600*                 PASSES LATER.  A WORD IS NOW ALL-CAPS ONLY WHEN 
002700*                 EVERY BYTE IS A-Z; "TCP-IP" NO LONGER QUALIFIES 
002800*                 AND FALLS THROUGH TO THE NORMAL LOWER-CASE PATH 
002900*                 (REQ MS-114 / TICKET CBI-0447).                 
003000******************************************************************
003100 IDENTIFICATION DIVISION.                                         
003200 PROGRAM-ID.    IS-ALL-CAPS-FUNC.                                 
003300 AUTHOR.        D. MALESKI.                                       
003400 INSTALLATION.  GREAT LAKES MEDIA SVCS - BATCH SYSTEMS.           
003500 DATE-WRITTEN.  04/11/89.                                         
003600 DATE-COMPILED.                                                   
003700 SECURITY.      UNCLASSIFIED.                                     
003800                                                                  
003900 ENVIRONMENT DIVISION.                                            
004000 CONFIGURATION SECTION.                                           
004100 SPECIAL-NAMES.                                                   
004200     CLASS WS-UPPER-CLASS   IS "A" THRU "Z"                       
004300     UPSI-0 ON STATUS IS WS-TRACE-ON OFF STATUS IS WS-TRACE-OFF.  
004400                                                                  
004500 INPUT-OUTPUT SECTION.                                            
004600                                                                  
004700 DATA DIVISION.                                                   
004800 FILE SECTION.                                                    
004900                                                                  
005000 WORKING-STORAGE SECTION.                                         
005100                                                                  
005200*    Scan index only -- never part of any record, so it stays a   
005300*    77-level standalone item per shop convention.                
005400 77  WS-SCAN-IDX                    PIC 9(03) COMP.               
005500                                                                  
005600                                                                  
005700*    Snapshot of the word's first few bytes, taken only so the    
005800*    end-of-test trace has something to display.                  
005900 01  WS-SCAN-SNAPSHOT               PIC X(03) VALUE SPACES.       
006000 01  WS-SCAN-SNAPSHOT-CHARS REDEFINES WS-SCAN-SNAPSHOT.           
006100     05  WS-SCAN-SNAPSHOT-CHAR     OCCURS 3 TIMES PIC X(01).      
006200                                                                  
006300 01  WS-RESULT-AREA.                                              
006400     05  WS-RESULT-SW               PIC X(01) VALUE "Y".          
006500         88  WS-RESULT-ALL-CAPS             VALUE "Y".            
006600         88  WS-RESULT-NOT-ALL-CAPS         VALUE "N".            
006700     05  FILLER                     PIC X(01).                    
006800 01  WS-RESULT-AREA-ALPHA REDEFINES WS-RESULT-AREA PIC X(02).     
006900                                                                  
007000 LINKAGE SECTION.                                                 
007100                                                                  
007200 01  L-INPUT-WORD                   PIC X(30).                    
007300 01  L-INPUT-WORD-LENGTH            PIC 9(02) COMP.               
007400 01  L-IS-ALL-CAPS-SW               PIC 9 VALUE 0.                
007500     88  L-IS-ALL-CAPS                  VALUE 1.                  
007600     88  L-IS-NOT-ALL-CAPS              VALUE 0.                  
007700                                                                  
007800*    Character-array view of the caller's word, scanned one       
007900*    byte at a time.                                              
008000 01  L-INPUT-WORD-CHARS REDEFINES L-INPUT-WORD.                   
008100     05  L-INPUT-WORD-CHAR OCCURS 30 TIMES PIC X(01).             
008200                                                                  
008300 PROCEDURE DIVISION USING                                         
008400     L-INPUT-WORD L-INPUT-WORD-LENGTH L-IS-ALL-CAPS-SW.           
008500                                                                  
008600 MAIN-PROCEDURE.                                                  
008700                                                                  
008800     SET WS-RESULT-ALL-CAPS TO TRUE                               
008900                                                                  
009000     IF L-INPUT-WORD-LENGTH = 0 THEN                              
009100         SET WS-RESULT-NOT-ALL-CAPS TO TRUE                       
009200     ELSE                                                         
009300         PERFORM TEST-ONE-CHAR THRU TEST-ONE-CHAR-EXIT            
009400            VARYING WS-SCAN-IDX FROM 1 BY 1                       
009500            UNTIL WS-SCAN-IDX > L-INPUT-WORD-LENGTH               
009600                   OR WS-RESULT-NOT-ALL-CAPS                      
009700     END-IF                                                       
009800                                                                  
009900     IF WS-RESULT-ALL-CAPS THEN                                   
010000         SET L-IS-ALL-CAPS TO TRUE                                
010100     ELSE                                                         
010200         SET L-IS-NOT-ALL-CAPS TO TRUE                            
010300     END-IF                                                       
010400                                                                  
010500     MOVE SPACES TO WS-SCAN-SNAPSHOT                              
010600     IF L-INPUT-WORD-LENGTH > 0                                   
010700         MOVE L-INPUT-WORD(1:1) TO WS-SCAN-SNAPSHOT(1:1)          
010800     END-IF                                                       
010900     PERFORM TRACE-RESULT THRU TRACE-RESULT-EXIT                  
011000                                                                  
011100     GOBACK.                                                      
011200                                                                  
011300                                                                  
011400******************************************************************
011500* A byte passes only if it is an upper-case letter -- a hyphen,   
011600* apostrophe, digit or anything else fails the whole word (REQ    
011700* MS-114 / TICKET CBI-0447; see the 03/11/04 change-log entry).   
011800******************************************************************
011900 TEST-ONE-CHAR.                                                   
012000     IF L-INPUT-WORD-CHAR(WS-SCAN-IDX) IS WS-UPPER-CLASS          
012100     THEN                                                         
012200         CONTINUE                                                 
012300     ELSE                                                         
012400         SET WS-RESULT-NOT-ALL-CAPS TO TRUE                       
012500     END-IF.                                                      
012600 TEST-ONE-CHAR-EXIT.                                              
012700     EXIT.                                                        
012800                                                                  
012900*    One-shot trace of the result switch and the word's first     
013000*    byte, for a spot check when UPSI-0 is on.                    
013100 TRACE-RESULT.                                                    
013200     IF WS-TRACE-ON THEN                                          
013300         DISPLAY "IS-ALL-CAPS-FUNC : RESULT AREA = "              
013400             WS-RESULT-AREA-ALPHA " WORD 1ST BYTE = "             
013500             WS-SCAN-SNAPSHOT-CHAR(1)                             
013600     END-IF.                                                      
013700 TRACE-RESULT-EXIT.                                               
013800     EXIT.                                                        
013900                                                                  
014000 END PROGRAM IS-ALL-CAPS-FUNC.                                    
