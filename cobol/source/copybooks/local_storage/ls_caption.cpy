000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Local-storage working shape of one caption record --   
000900*          number, timing string, and spoken-content text --      
001000*          used by every cleanup pass as its scratch copy of      
001100*          the record it is rewriting.                            
001200******************************************************************
001300*    04/11/89 DM  WRITTEN.                                        
001400*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS PRESENT, NO        
001500*                 CHANGE REQUIRED.  ADDED CAP-CONTENT-LENGTH      
001600*                 SO PASSES STOP RESCANNING FOR TRAILING SPACE.   
001700*    03/11/04 RQ  DROPPED THE UNUSED LS-CAP-REMOVE-SW SWITCH AND  
001800*                 ITS TWO REDEFINES -- NEITHER WAS EVER           
001900*                 REFERENCED OUTSIDE THIS COPYBOOK, AND THE       
002000*                 COMMENT OVER THE CONTENT-CHARS REDEFINES NAMED  
002100*                 PASSES THAT IN FACT WALK CONTENT BY REFERENCE   
002200*                 MODIFICATION, NOT THROUGH IT (TICKET CBI-0451). 
002300                                                                  
002400 01  LS-CAPTION-RECORD.                                           
002500     05  LS-CAP-NUMBER              PIC 9(06).                    
002600     05  LS-CAP-TIMING              PIC X(40).                    
002700     05  LS-CAP-CONTENT             PIC X(500).                   
002800     05  LS-CAP-CONTENT-LENGTH      PIC 9(03) COMP.               
002900     05  FILLER                     PIC X(10).                    
003000                                                                  
003100 01  LS-GET-CAPTION-RETURN-CODE     PIC 9 VALUE 0.                
003200     88  LS-GET-CAPTION-FOUND           VALUE 1.                  
003300     88  LS-GET-CAPTION-NOT-FOUND       VALUE 0.                  
