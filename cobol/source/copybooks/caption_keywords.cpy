000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Literal constants for the captions cleanup batch --    
000900*          the placeholder text that marks a caption with no      
001000*          spoken content, and the ordered filler-phrase/fixup    
001100*          pairs used by the MULTIPLE-REPLACE pass.               
001200******************************************************************
001300*    04/11/89 DM  WRITTEN FOR CAPTION CLEANUP BATCH, PHASE 1.     
001400*    09/03/91 PO  ADDED ADOPT/ZOOM/WASHOE FIXUP ENTRIES PER       
001500*                 MEDIA SVCS STYLE GUIDE REV 4.                   
001600*    01/17/94 RQ  ADDED TCP IP / PEER TO PEER / CLIENT SERVER     
001700*                 COMPOUND-WORD ENTRIES.                          
001800*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS IN THIS COPYBOOK,  
001900*                 NO CHANGE REQUIRED.                             
002000*    02/19/03 SA  ADDED EXPLICIT LENGTH FIELDS SO CALLERS DO NOT  
002100*                 HAVE TO RESCAN TRAILING SPACES EVERY PASS.      
002200*    03/11/04 RQ  RESTATED THE 15 FIXUP PAIRS AS FLAT NAMED       
002300*                 GROUPS, ONE PER PAIR, IN PLACE OF THE FILLER-   
002400*                 LITERAL-BLOCK-REDEFINED-AS-A-TABLE LAYOUT --    
002500*                 MULTIPLE-REPLACE NOW BUILDS ITS OWN WORKING     
002600*                 TABLE FROM THESE AT STARTUP (TICKET CBI-0451).  
002700                                                                  
002800 01  CAPW-NO-SPEECH-LIT            PIC X(20)                      
002900                                   VALUE "[no speech detected]".  
003000                                                                  
003100*    Ordered filler-phrase / compound-word fixup pairs.  The      
003200*    MULTIPLE-REPLACE pass walks these top to bottom, in this     
003300*    exact order, once per caption, iterating each pair to a      
003400*    fixpoint before moving to the next pair.                     
003500 01  CAPW-PAIR-01.                                                
003600     05  CAPW-P01-SEARCH-TEXT      PIC X(20) VALUE "you know".    
003700     05  CAPW-P01-SEARCH-LEN       PIC 9(02) VALUE 08.            
003800     05  CAPW-P01-REPLACE-TEXT     PIC X(20) VALUE SPACES.        
003900     05  CAPW-P01-REPLACE-LEN      PIC 9(02) VALUE 00.            
004000                                                                  
004100 01  CAPW-PAIR-02.                                                
004200     05  CAPW-P02-SEARCH-TEXT      PIC X(20) VALUE                
004300                                   "peer to peer".                
004400     05  CAPW-P02-SEARCH-LEN       PIC 9(02) VALUE 12.            
004500     05  CAPW-P02-REPLACE-TEXT     PIC X(20) VALUE                
004600                                   "peer-to-peer".                
004700     05  CAPW-P02-REPLACE-LEN      PIC 9(02) VALUE 12.            
004800                                                                  
004900 01  CAPW-PAIR-03.                                                
005000     05  CAPW-P03-SEARCH-TEXT      PIC X(20) VALUE                
005100                                   "client server".               
005200     05  CAPW-P03-SEARCH-LEN       PIC 9(02) VALUE 13.            
005300     05  CAPW-P03-REPLACE-TEXT     PIC X(20) VALUE                
005400                                   "client-server".               
005500     05  CAPW-P03-REPLACE-LEN      PIC 9(02) VALUE 13.            
005600                                                                  
005700 01  CAPW-PAIR-04.                                                
005800     05  CAPW-P04-SEARCH-TEXT      PIC X(20) VALUE "actually".    
005900     05  CAPW-P04-SEARCH-LEN       PIC 9(02) VALUE 08.            
006000     05  CAPW-P04-REPLACE-TEXT     PIC X(20) VALUE SPACES.        
006100     05  CAPW-P04-REPLACE-LEN      PIC 9(02) VALUE 00.            
006200                                                                  
006300 01  CAPW-PAIR-05.                                                
006400     05  CAPW-P05-SEARCH-TEXT      PIC X(20) VALUE "basically".   
006500     05  CAPW-P05-SEARCH-LEN       PIC 9(02) VALUE 09.            
006600     05  CAPW-P05-REPLACE-TEXT     PIC X(20) VALUE SPACES.        
006700     05  CAPW-P05-REPLACE-LEN      PIC 9(02) VALUE 00.            
006800                                                                  
006900 01  CAPW-PAIR-06.                                                
007000     05  CAPW-P06-SEARCH-TEXT      PIC X(20) VALUE "really".      
007100     05  CAPW-P06-SEARCH-LEN       PIC 9(02) VALUE 06.            
007200     05  CAPW-P06-REPLACE-TEXT     PIC X(20) VALUE SPACES.        
007300     05  CAPW-P06-REPLACE-LEN      PIC 9(02) VALUE 00.            
007400                                                                  
007500 01  CAPW-PAIR-07.                                                
007600     05  CAPW-P07-SEARCH-TEXT      PIC X(20) VALUE "i mean".      
007700     05  CAPW-P07-SEARCH-LEN       PIC 9(02) VALUE 06.            
007800     05  CAPW-P07-REPLACE-TEXT     PIC X(20) VALUE SPACES.        
007900     05  CAPW-P07-REPLACE-LEN      PIC 9(02) VALUE 00.            
008000                                                                  
008100 01  CAPW-PAIR-08.                                                
008200     05  CAPW-P08-SEARCH-TEXT      PIC X(20) VALUE "and and".     
008300     05  CAPW-P08-SEARCH-LEN       PIC 9(02) VALUE 07.            
008400     05  CAPW-P08-REPLACE-TEXT     PIC X(20) VALUE "and".         
008500     05  CAPW-P08-REPLACE-LEN      PIC 9(02) VALUE 03.            
008600                                                                  
008700 01  CAPW-PAIR-09.                                                
008800     05  CAPW-P09-SEARCH-TEXT      PIC X(20) VALUE "then then".   
008900     05  CAPW-P09-SEARCH-LEN       PIC 9(02) VALUE 09.            
009000     05  CAPW-P09-REPLACE-TEXT     PIC X(20) VALUE "then".        
009100     05  CAPW-P09-REPLACE-LEN      PIC 9(02) VALUE 04.            
009200                                                                  
009300 01  CAPW-PAIR-10.                                                
009400     05  CAPW-P10-SEARCH-TEXT      PIC X(20) VALUE "so so ".      
009500     05  CAPW-P10-SEARCH-LEN       PIC 9(02) VALUE 06.            
009600     05  CAPW-P10-REPLACE-TEXT     PIC X(20) VALUE "so ".         
009700     05  CAPW-P10-REPLACE-LEN      PIC 9(02) VALUE 03.            
009800                                                                  
009900 01  CAPW-PAIR-11.                                                
010000     05  CAPW-P11-SEARCH-TEXT      PIC X(20) VALUE " so so".      
010100     05  CAPW-P11-SEARCH-LEN       PIC 9(02) VALUE 06.            
010200     05  CAPW-P11-REPLACE-TEXT     PIC X(20) VALUE " so".         
010300     05  CAPW-P11-REPLACE-LEN      PIC 9(02) VALUE 03.            
010400                                                                  
010500 01  CAPW-PAIR-12.                                                
010600     05  CAPW-P12-SEARCH-TEXT      PIC X(20) VALUE "TCP IP".      
010700     05  CAPW-P12-SEARCH-LEN       PIC 9(02) VALUE 06.            
010800     05  CAPW-P12-REPLACE-TEXT     PIC X(20) VALUE "TCP-IP".      
010900     05  CAPW-P12-REPLACE-LEN      PIC 9(02) VALUE 06.            
011000                                                                  
011100 01  CAPW-PAIR-13.                                                
011200     05  CAPW-P13-SEARCH-TEXT      PIC X(20) VALUE "adopt".       
011300     05  CAPW-P13-SEARCH-LEN       PIC 9(02) VALUE 05.            
011400     05  CAPW-P13-REPLACE-TEXT     PIC X(20) VALUE "adapt".       
011500     05  CAPW-P13-REPLACE-LEN      PIC 9(02) VALUE 05.            
011600                                                                  
011700 01  CAPW-PAIR-14.                                                
011800     05  CAPW-P14-SEARCH-TEXT      PIC X(20) VALUE "zoom".        
011900     05  CAPW-P14-SEARCH-LEN       PIC 9(02) VALUE 04.            
012000     05  CAPW-P14-REPLACE-TEXT     PIC X(20) VALUE "Zoom".        
012100     05  CAPW-P14-REPLACE-LEN      PIC 9(02) VALUE 04.            
012200                                                                  
012300 01  CAPW-PAIR-15.                                                
012400     05  CAPW-P15-SEARCH-TEXT      PIC X(20) VALUE "washoe".      
012500     05  CAPW-P15-SEARCH-LEN       PIC 9(02) VALUE 06.            
012600     05  CAPW-P15-REPLACE-TEXT     PIC X(20) VALUE "WashU".       
012700     05  CAPW-P15-REPLACE-LEN      PIC 9(02) VALUE 05.            
