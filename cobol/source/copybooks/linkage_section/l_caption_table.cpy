000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Linkage-section shape of one caption record, passed    
000900*          by every cleanup pass and by PARSE-CAPTIONS and        
001000*          WRITE-CAPTION-LINES to the CAPTION-REPOSITORY entry    
001100*          points (ADD-CAPTION, GET-CAPTION, PUT-CAPTION).  The   
001200*          repository itself holds the table; this copybook is    
001300*          only the one-record window onto it.                    
001400******************************************************************
001500*    04/11/89 DM  WRITTEN.                                        
001600*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS PRESENT, NO        
001700*                 CHANGE REQUIRED.                                
001800                                                                  
001900 01  L-CAPTION-RECORD.                                            
002000     05  L-CAP-NUMBER               PIC 9(06).                    
002100     05  L-CAP-TIMING               PIC X(40).                    
002200     05  L-CAP-CONTENT              PIC X(500).                   
002300     05  L-CAP-CONTENT-LENGTH       PIC 9(03) COMP.               
002400     05  FILLER                     PIC X(10).                    
002500                                                                  
002600 01  L-CAPTION-INDEX                PIC 9(06) COMP VALUE 0.       
002700                                                                  
002800 01  L-CAPTION-RETURN-CODE          PIC 9 VALUE 0.                
002900     88  L-CAPTION-FOUND                VALUE 1.                  
003000     88  L-CAPTION-NOT-FOUND            VALUE 0.                  
