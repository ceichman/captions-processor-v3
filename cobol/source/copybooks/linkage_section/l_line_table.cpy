000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Linkage-section boundary table for the raw physical    
000900*          line list read from the input caption file, passed     
001000*          whole between READ-CAPTION-LINES and PARSE-CAPTIONS.   
001100******************************************************************
001200*    04/11/89 DM  WRITTEN.                                        
001300*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS PRESENT, NO        
001400*                 CHANGE REQUIRED.  RAISED TABLE CEILING FROM     
001500*                 8000 TO 20000 LINES FOR LONGER LECTURE FILES.   
001600                                                                  
001700 01  L-LINE-TABLE.                                                
001800     05  L-LINE-COUNT               PIC 9(06) COMP.               
001900     05  L-LINE-ENTRY OCCURS 0 TO 20000 TIMES                     
002000                     DEPENDING ON L-LINE-COUNT                    
002100                     INDEXED BY L-LINE-IDX.                       
002200         10  L-LINE-TEXT            PIC X(200).                   
002300         10  L-LINE-BLANK-SW        PIC X(01).                    
002400             88  L-LINE-IS-BLANK        VALUE "Y".                
002500             88  L-LINE-NOT-BLANK        VALUE "N".               
002600         10  FILLER                 PIC X(09).                    
