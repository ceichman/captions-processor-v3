000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Formats the final in-memory caption table back to      
000900*          line form and writes it to the output caption file --  
001000*          for every caption, its number line, its timing line,   
001100*          its content line, then one blank separator line, in    
001200*          table order (SPEC BATCH FLOW step 4).                  
001300******************************************************************
001400*    04/11/89 DM  WRITTEN.                                        
001500*    09/03/91 PO  SWITCHED FROM A PASSED-IN TABLE PARAMETER TO    
001600*                 CAPREPO'S CAPTION-COUNT/GET-CAPTION ENTRY       
001700*                 POINTS, SAME AS EVERY CLEANUP PASS NOW USES.    
001800*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,   
001900*                 NO CHANGE REQUIRED.                             
002000*    02/19/03 SA  ADDED FIRST-LINE TRACE DISPLAY, SAME AS         
002100*                 READ-CAPTION-LINES CARRIES ON THE INPUT SIDE    
002200*                 (REQ MS-221).                                   
002300******************************************************************
002400 IDENTIFICATION DIVISION.                                         
002500 PROGRAM-ID.    WRITE-CAPTION-LINES.                              
002600 AUTHOR.        D. MALESKI.                                       
002700 INSTALLATION.  GREAT LAKES MEDIA SVCS - BATCH SYSTEMS.           
002800 DATE-WRITTEN.  04/11/89.                                         
002900 DATE-COMPILED.                                                   
003000 SECURITY.      UNCLASSIFIED.                                     
003100                                                                  
003200 ENVIRONMENT DIVISION.                                            
003300 CONFIGURATION SECTION.                                           
003400 SPECIAL-NAMES.                                                   
003500     C01 IS TOP-OF-FORM                                           
003600     UPSI-0 ON STATUS IS WS-TRACE-ON OFF STATUS IS WS-TRACE-OFF.  
003700                                                                  
003800 INPUT-OUTPUT SECTION.                                            
003900 FILE-CONTROL.                                                    
004000     SELECT CAPTION-OUTPUT-FILE                                   
004100         ASSIGN TO CAPOUT                                         
004200         ORGANIZATION IS LINE SEQUENTIAL                          
004300         FILE STATUS IS WS-CAPOUT-STATUS.                         
004400                                                                  
004500 DATA DIVISION.                                                   
004600 FILE SECTION.                                                    
004700                                                                  
004800 FD  CAPTION-OUTPUT-FILE.                                         
004900 01  FD-OUTPUT-LINE                 PIC X(500).                   
005000                                                                  
005100 WORKING-STORAGE SECTION.                                         
005200                                                                  
005300 COPY "copybooks/local_storage/ls_caption.cpy".                   
005400                                                                  
005500*    First-six-bytes view of the line about to be written, used   
005600*    only by the optional trace on the first line of the file.    
005700 01  WS-OUTPUT-PREFIX REDEFINES FD-OUTPUT-LINE.                   
005800     05  WS-OUTPUT-FIRST-SIX        PIC X(06).                    
005900     05  FILLER                     PIC X(494).                   
006000                                                                  
006100 01  WS-CAPOUT-STATUS                PIC X(02) VALUE "00".        
006200     88  WS-CAPOUT-OK                    VALUE "00".              
006300                                                                  
006400*    Numeric view of the file status, used only to DISPLAY a      
006500*    readable code on an abnormal status.                         
006600 01  WS-CAPOUT-STATUS-NUM REDEFINES WS-CAPOUT-STATUS PIC 99.      
006700                                                                  
006800 01  WS-CAPTION-TOTAL                 PIC 9(06) COMP.             
006900*    Loop index only -- never part of any record, so it stays     
007000*    a 77-level standalone item per shop convention.              
007100 77  WS-CAPTION-INDEX                 PIC 9(06) COMP.             
007200                                                                  
007300                                                                  
007400 01  WS-LINES-WRITTEN-AREA.                                       
007500     05  WS-LINES-WRITTEN-SW          PIC X(01) VALUE "N".        
007600         88  WS-FIRST-LINE-NOT-WRITTEN        VALUE "N".          
007700         88  WS-FIRST-LINE-WRITTEN            VALUE "Y".          
007800     05  FILLER                       PIC X(01).                  
007900 01  WS-LINES-WRITTEN-ALPHA REDEFINES WS-LINES-WRITTEN-AREA       
008000                               PIC X(02).                         
008100                                                                  
008200 PROCEDURE DIVISION.                                              
008300                                                                  
008400 MAIN-PROCEDURE.                                                  
008500                                                                  
008600     OPEN OUTPUT CAPTION-OUTPUT-FILE                              
008700                                                                  
008800     IF NOT WS-CAPOUT-OK THEN                                     
008900         DISPLAY "WRITE-CAPTION-LINES : OPEN FAILED, STATUS = "   
009000             WS-CAPOUT-STATUS-NUM                                 
009100         GOBACK                                                   
009200     END-IF                                                       
009300                                                                  
009400     CALL "CAPTION-COUNT" USING WS-CAPTION-TOTAL                  
009500     END-CALL                                                     
009600                                                                  
009700     IF WS-CAPTION-TOTAL > 0 THEN                                 
009800         PERFORM WRITE-ONE-CAPTION THRU WRITE-ONE-CAPTION-EXIT    
009900            VARYING WS-CAPTION-INDEX FROM 1 BY 1                  
010000            UNTIL WS-CAPTION-INDEX > WS-CAPTION-TOTAL             
010100     END-IF                                                       
010200                                                                  
010300     CLOSE CAPTION-OUTPUT-FILE                                    
010400                                                                  
010500     GOBACK.                                                      
010600                                                                  
010700                                                                  
010800******************************************************************
010900* Fetches one caption record and emits its four output lines --   
011000* number, timing, content, then a blank separator -- in that      
011100* order.                                                          
011200******************************************************************
011300 WRITE-ONE-CAPTION.                                               
011400                                                                  
011500     CALL "GET-CAPTION" USING                                     
011600         WS-CAPTION-INDEX LS-CAPTION-RECORD                       
011700         LS-GET-CAPTION-RETURN-CODE                               
011800     END-CALL                                                     
011900                                                                  
012000     IF LS-GET-CAPTION-NOT-FOUND THEN                             
012100         GO TO WRITE-ONE-CAPTION-EXIT                             
012200     END-IF                                                       
012300                                                                  
012400     MOVE SPACES TO FD-OUTPUT-LINE                                
012500     MOVE LS-CAP-NUMBER TO FD-OUTPUT-LINE(1:6)                    
012600     PERFORM TRACE-FIRST-LINE THRU TRACE-FIRST-LINE-EXIT          
012700     WRITE FD-OUTPUT-LINE                                         
012800                                                                  
012900     MOVE SPACES TO FD-OUTPUT-LINE                                
013000     MOVE LS-CAP-TIMING TO FD-OUTPUT-LINE(1:40)                   
013100     WRITE FD-OUTPUT-LINE                                         
013200                                                                  
013300     MOVE SPACES TO FD-OUTPUT-LINE                                
013400     IF LS-CAP-CONTENT-LENGTH > 0 THEN                            
013500         MOVE LS-CAP-CONTENT(1:LS-CAP-CONTENT-LENGTH)             
013600            TO FD-OUTPUT-LINE(1:LS-CAP-CONTENT-LENGTH)            
013700     END-IF                                                       
013800     WRITE FD-OUTPUT-LINE                                         
013900                                                                  
014000     MOVE SPACES TO FD-OUTPUT-LINE                                
014100     WRITE FD-OUTPUT-LINE.                                        
014200                                                                  
014300 WRITE-ONE-CAPTION-EXIT.                                          
014400     EXIT.                                                        
014500                                                                  
014600                                                                  
014700******************************************************************
014800* One-shot trace, fired only for the very first output line of    
014900* the run, when UPSI-0 is on.                                     
015000******************************************************************
015100 TRACE-FIRST-LINE.                                                
015200                                                                  
015300     IF WS-FIRST-LINE-NOT-WRITTEN AND WS-TRACE-ON THEN            
015400         DISPLAY "WRITE-CAPTION-LINES : WRITTEN AREA = "          
015500             WS-LINES-WRITTEN-ALPHA " FIRST 6 BYTES = "           
015600             WS-OUTPUT-FIRST-SIX                                  
015700     END-IF                                                       
015800     SET WS-FIRST-LINE-WRITTEN TO TRUE.                           
015900                                                                  
016000 TRACE-FIRST-LINE-EXIT.                                           
016100     EXIT.                                                        
