000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Holds all in-memory caption records for the current    
000900*          captions cleanup run.  No other program in this batch  
001000*          keeps its own copy of the table -- every reader and    
001100*          every cleanup pass goes through ADD-CAPTION,           
001200*          GET-CAPTION, PUT-CAPTION, DELETE-CAPTION or            
001300*          CAPTION-COUNT.                                         
001400******************************************************************
001500*    04/11/89 DM  WRITTEN.                                        
001600*    09/03/91 PO  ADDED DELETE-CAPTION ENTRY POINT FOR THE        
001700*                 REMOVE-EMPTY-CAPTIONS PASS (REQ MS-114).        
001800*    01/17/94 RQ  RAISED TABLE CEILING FROM 2000 TO 9999 CAPTIONS 
001900*                 FOR FULL-LENGTH LECTURE CAPTURE FILES.          
002000*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,   
002100*                 NO CHANGE REQUIRED.                             
002200*    02/19/03 SA  ADDED CAPTION-COUNT ENTRY POINT SO CALLERS      
002300*                 STOP POKING AT WS-NUM-CAPTIONS THROUGH A        
002400*                 BACK-DOOR LINKAGE ITEM (REQ MS-221).            
002500******************************************************************
002600 IDENTIFICATION DIVISION.                                         
002700 PROGRAM-ID.    CAPREPO.                                          
002800 AUTHOR.        D. MALESKI.                                       
002900 INSTALLATION.  GREAT LAKES MEDIA SVCS - BATCH SYSTEMS.           
003000 DATE-WRITTEN.  04/11/89.                                         
003100 DATE-COMPILED.                                                   
003200 SECURITY.      UNCLASSIFIED.                                     
003300                                                                  
003400 ENVIRONMENT DIVISION.                                            
003500 CONFIGURATION SECTION.                                           
003600 SPECIAL-NAMES.                                                   
003700     C01 IS TOP-OF-FORM                                           
003800     CLASS CAPW-ALPHA-CLASS IS "A" THRU "Z".                      
003900                                                                  
004000 INPUT-OUTPUT SECTION.                                            
004100                                                                  
004200 DATA DIVISION.                                                   
004300 FILE SECTION.                                                    
004400                                                                  
004500 WORKING-STORAGE SECTION.                                         
004600                                                                  
004700*    Stamped on every table-changing entry; house habit, no       
004800*    business meaning beyond the end-of-run diagnostic trace.     
004900 01  WS-LAST-ACTIVITY-DATE.                                       
005000     05  WS-LAST-ACTIVITY-YEAR      PIC 9(04).                    
005100     05  WS-LAST-ACTIVITY-MONTH     PIC 9(02).                    
005200     05  WS-LAST-ACTIVITY-DAY       PIC 9(02).                    
005300 01  WS-LAST-ACTIVITY-DATE-NUM REDEFINES WS-LAST-ACTIVITY-DATE    
005400                               PIC 9(08).                         
005500                                                                  
005600 01  WS-CAPTION-TABLE.                                            
005700     05  WS-NUM-CAPTIONS            PIC 9(06) COMP VALUE 0.       
005800     05  WS-CAPTIONS OCCURS 0 TO 9999 TIMES                       
005900                     DEPENDING ON WS-NUM-CAPTIONS                 
006000                     INDEXED BY WS-CAP-IDX.                       
006100         10  WS-CAP-NUMBER          PIC 9(06).                    
006200         10  WS-CAP-TIMING          PIC X(40).                    
006300         10  WS-CAP-CONTENT         PIC X(500).                   
006400         10  WS-CAP-CONTENT-LENGTH  PIC 9(03) COMP.               
006500         10  FILLER                 PIC X(10).                    
006600                                                                  
006700*    Edited view, used only by the diagnostic dump paragraph.     
006800 01  WS-CAPTION-TABLE-R1 REDEFINES WS-CAPTION-TABLE.              
006900     05  FILLER                     PIC 9(06) COMP.               
007000     05  WS-CAPTIONS-ED OCCURS 0 TO 9999 TIMES                    
007100                       DEPENDING ON WS-NUM-CAPTIONS               
007200                       INDEXED BY WS-CAP-ED-IDX.                  
007300         10  WS-CAP-NUMBER-ED       PIC ZZZZZ9.                   
007400         10  FILLER                 PIC X(553).                   
007500                                                                  
007600*    Shift index only -- never part of any record, so it stays    
007700*    a 77-level standalone item per shop convention.              
007800 77  WS-SHIFT-IDX                   PIC 9(06) COMP.               
007900 01  WS-SHIFT-LIMIT                 PIC 9(06) COMP.               
008000                                                                  
008100 LINKAGE SECTION.                                                 
008200                                                                  
008300 COPY "copybooks/linkage_section/l_caption_table.cpy".            
008400                                                                  
008500*    Edited view of an incoming caption record, used only by the  
008600*    ADD-CAPTION diagnostic trace below.                          
008700 01  L-CAPTION-RECORD-R1 REDEFINES L-CAPTION-RECORD.              
008800     05  L-CAP-NUMBER-ED            PIC ZZZZZ9.                   
008900     05  FILLER                     PIC X(553).                   
009000                                                                  
009100 01  L-CAPTION-TOTAL                PIC 9(06) COMP.               
009200                                                                  
009300 PROCEDURE DIVISION.                                              
009400                                                                  
009500 MAIN-PROCEDURE.                                                  
009600     DISPLAY "CAPREPO : CALLED DIRECTLY -- USE ONE OF THE ENTRY " 
009700         "POINTS (ADD-CAPTION, GET-CAPTION, PUT-CAPTION, "        
009800         "DELETE-CAPTION, CAPTION-COUNT) INSTEAD."                
009900     IF WS-NUM-CAPTIONS > 0 THEN                                  
010000         PERFORM DUMP-FIRST-CAPTION THRU DUMP-FIRST-CAPTION-EXIT  
010100     END-IF                                                       
010200     GOBACK.                                                      
010300                                                                  
010400                                                                  
010500******************************************************************
010600* Diagnostic aid for the misuse path above -- shows only the      
010700* first table entry's edited caption number.                      
010800******************************************************************
010900 DUMP-FIRST-CAPTION.                                              
011000     DISPLAY "CAPREPO : FIRST CAPTION NUMBER IN TABLE IS "        
011100         WS-CAP-NUMBER-ED(1).                                     
011200 DUMP-FIRST-CAPTION-EXIT.                                         
011300     EXIT.                                                        
011400                                                                  
011500                                                                  
011600******************************************************************
011700* Entry ADD-CAPTION appends a new caption record to the end of    
011800* the table, in the order it is called -- file order is the only  
011900* ordering this table ever keeps (SPEC BATCH FLOW step 2).        
012000******************************************************************
012100 ENTRY "ADD-CAPTION" USING L-CAPTION-RECORD.                      
012200                                                                  
012300     ADD 1 TO WS-NUM-CAPTIONS                                     
012400     MOVE L-CAPTION-RECORD TO WS-CAPTIONS(WS-NUM-CAPTIONS)        
012500     ACCEPT WS-LAST-ACTIVITY-DATE FROM DATE YYYYMMDD              
012600     GOBACK.                                                      
012700                                                                  
012800                                                                  
012900******************************************************************
013000* Entry GET-CAPTION returns the caption record at L-CAPTION-INDEX.
013100* L-CAPTION-RETURN-CODE is set false if the index is out of range.
013200******************************************************************
013300 ENTRY "GET-CAPTION" USING                                        
013400         L-CAPTION-INDEX L-CAPTION-RECORD L-CAPTION-RETURN-CODE.  
013500                                                                  
013600     SET L-CAPTION-NOT-FOUND TO TRUE                              
013700     MOVE SPACES TO L-CAPTION-RECORD                              
013800                                                                  
013900     IF L-CAPTION-INDEX < 1 OR L-CAPTION-INDEX > WS-NUM-CAPTIONS  
014000     THEN                                                         
014100         GOBACK                                                   
014200     END-IF                                                       
014300                                                                  
014400     MOVE WS-CAPTIONS(L-CAPTION-INDEX) TO L-CAPTION-RECORD        
014500     SET L-CAPTION-FOUND TO TRUE                                  
014600     GOBACK.                                                      
014700                                                                  
014800                                                                  
014900******************************************************************
015000* Entry PUT-CAPTION overwrites the caption record at              
015100* L-CAPTION-INDEX with the caller's L-CAPTION-RECORD.  Used by    
015200* every cleanup pass to write back an edited record.              
015300******************************************************************
015400 ENTRY "PUT-CAPTION" USING                                        
015500         L-CAPTION-INDEX L-CAPTION-RECORD L-CAPTION-RETURN-CODE.  
015600                                                                  
015700     SET L-CAPTION-NOT-FOUND TO TRUE                              
015800                                                                  
015900     IF L-CAPTION-INDEX < 1 OR L-CAPTION-INDEX > WS-NUM-CAPTIONS  
016000     THEN                                                         
016100         GOBACK                                                   
016200     END-IF                                                       
016300                                                                  
016400     MOVE L-CAPTION-RECORD TO WS-CAPTIONS(L-CAPTION-INDEX)        
016500     SET L-CAPTION-FOUND TO TRUE                                  
016600     GOBACK.                                                      
016700                                                                  
016800                                                                  
016900******************************************************************
017000* Entry DELETE-CAPTION removes the caption record at              
017100* L-CAPTION-INDEX, shifting every following entry up by one and   
017200* shrinking the table, so the remaining captions keep their       
017300* original relative file order (used by REMOVE-EMPTY-CAPTIONS).   
017400******************************************************************
017500 ENTRY "DELETE-CAPTION" USING                                     
017600         L-CAPTION-INDEX L-CAPTION-RETURN-CODE.                   
017700                                                                  
017800     SET L-CAPTION-NOT-FOUND TO TRUE                              
017900                                                                  
018000     IF L-CAPTION-INDEX < 1 OR L-CAPTION-INDEX > WS-NUM-CAPTIONS  
018100     THEN                                                         
018200         GOBACK                                                   
018300     END-IF                                                       
018400                                                                  
018500     IF L-CAPTION-INDEX < WS-NUM-CAPTIONS THEN                    
018600         COMPUTE WS-SHIFT-LIMIT = WS-NUM-CAPTIONS - 1             
018700         PERFORM SHIFT-CAPTIONS-DOWN                              
018800            THRU SHIFT-CAPTIONS-DOWN-EXIT                         
018900            VARYING WS-SHIFT-IDX FROM L-CAPTION-INDEX BY 1        
019000            UNTIL WS-SHIFT-IDX > WS-SHIFT-LIMIT                   
019100     END-IF                                                       
019200                                                                  
019300     SUBTRACT 1 FROM WS-NUM-CAPTIONS                              
019400     ACCEPT WS-LAST-ACTIVITY-DATE FROM DATE YYYYMMDD              
019500     SET L-CAPTION-FOUND TO TRUE                                  
019600     GOBACK.                                                      
019700                                                                  
019800                                                                  
019900 SHIFT-CAPTIONS-DOWN.                                             
020000     MOVE WS-CAPTIONS(WS-SHIFT-IDX + 1)                           
020100        TO WS-CAPTIONS(WS-SHIFT-IDX).                             
020200 SHIFT-CAPTIONS-DOWN-EXIT.                                        
020300     EXIT.                                                        
020400                                                                  
020500                                                                  
020600******************************************************************
020700* Entry CAPTION-COUNT returns the current number of captions in   
020800* the table, so callers stop reading WS-NUM-CAPTIONS directly.    
020900******************************************************************
021000 ENTRY "CAPTION-COUNT" USING L-CAPTION-TOTAL.                     
021100                                                                  
021200     MOVE WS-NUM-CAPTIONS TO L-CAPTION-TOTAL                      
021300     GOBACK.                                                      
021400                                                                  
021500 END PROGRAM CAPREPO.                                             
