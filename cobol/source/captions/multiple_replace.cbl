000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Second cleanup pass.  Walks CAPTION_KEYWORDS.CPY's     
000900*          ordered filler-phrase/fixup table top to bottom, and   
001000*          for each pair, repeatedly finds and replaces the       
001100*          first case-insensitive occurrence in a caption's       
001200*          content until none remain, cleaning up any dangling    
001300*          space or comma before a period or question mark after  
001400*          every single replacement (REQ MS-101).                 
001500******************************************************************
001600*    04/11/89 DM  WRITTEN.                                        
001700*    09/03/91 PO  ADDED ADOPT/ZOOM/WASHOE FIXUP ENTRIES PER       
001800*                 MEDIA SVCS STYLE GUIDE REV 4 (TABLE-DRIVEN, NO  
001900*                 CODE CHANGE NEEDED HERE -- SEE THE COPYBOOK).   
002000*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,   
002100*                 NO CHANGE REQUIRED.                             
002200*    02/19/03 SA  REWROTE THE MATCH/REPLACE AS A REBUILD-INTO-A-  
002300*                 SCRATCH-BUFFER OPERATION RATHER THAN SHIFTING   
002400*                 CONTENT IN PLACE, AFTER A FIELD REPORT OF       
002500*                 GARBLED TEXT ON OVERLAPPING REPLACEMENTS        
002600*                 (REQ MS-221).                                   
002700*    03/11/04 RQ  COPYBOOK'S FIXUP TABLE IS NOW 15 FLAT NAMED     
002800*                 PAIRS INSTEAD OF A FILLER-LITERAL-BLOCK         
002900*                 REDEFINED AS AN OCCURS ARRAY -- THIS PROGRAM    
003000*                 NOW BUILDS ITS OWN WS-PAIR-TABLE AT STARTUP     
003100*                 (SEE BUILD-PAIR-TABLE) INSTEAD OF SUBSCRIPT-    
003200*                 ING THE COPYBOOK'S REDEFINES DIRECTLY           
003300*                 (TICKET CBI-0451).                              
003400******************************************************************
003500 IDENTIFICATION DIVISION.                                         
003600 PROGRAM-ID.    MULTIPLE-REPLACE.                                 
003700 AUTHOR.        D. MALESKI.                                       
003800 INSTALLATION.  GREAT LAKES MEDIA SVCS - BATCH SYSTEMS.           
003900 DATE-WRITTEN.  04/11/89.                                         
004000 DATE-COMPILED.                                                   
004100 SECURITY.      UNCLASSIFIED.                                     
004200                                                                  
004300 ENVIRONMENT DIVISION.                                            
004400 CONFIGURATION SECTION.                                           
004500 SPECIAL-NAMES.                                                   
004600     C01 IS TOP-OF-FORM                                           
004700     UPSI-0 ON STATUS IS WS-TRACE-ON OFF STATUS IS WS-TRACE-OFF.  
004800                                                                  
004900 INPUT-OUTPUT SECTION.                                            
005000                                                                  
005100 DATA DIVISION.                                                   
005200 FILE SECTION.                                                    
005300                                                                  
005400 WORKING-STORAGE SECTION.                                         
005500                                                                  
005600 COPY "copybooks/local_storage/ls_caption.cpy".                   
005700 COPY "copybooks/caption_keywords.cpy".                           
005800                                                                  
005900 01  WS-CAPTION-TOTAL               PIC 9(06) COMP.               
006000*    Loop index only -- never part of any record, so it stays     
006100*    a 77-level standalone item per shop convention.              
006200 77  WS-CAPTION-INDEX               PIC 9(06) COMP.               
006300*    Working table built once at startup from the 15 named        
006400*    CAPW-PAIR-nn groups above, so the fixpoint loop below can    
006500*    walk the pairs by subscript instead of by name.              
006600 01  WS-PAIR-TABLE.                                               
006700     05  WS-PAIR-ENTRY OCCURS 15 TIMES.                           
006800         10  WS-TBL-SEARCH-TEXT    PIC X(20).                     
006900         10  WS-TBL-SEARCH-LEN     PIC 9(02).                     
007000         10  WS-TBL-REPLACE-TEXT   PIC X(20).                     
007100         10  WS-TBL-REPLACE-LEN    PIC 9(02).                     
007200*    Fixup-pair table subscript -- a 77-level standalone item.    
007300 77  WS-PAIR-IDX                    PIC 9(02) COMP.               
007400                                                                  
007500                                                                  
007600 01  WS-LOWER-ALPHA                 PIC X(26)                     
007700         VALUE "abcdefghijklmnopqrstuvwxyz".                      
007800 01  WS-UPPER-ALPHA                 PIC X(26)                     
007900         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                      
008000                                                                  
008100*    Upper-cased copy of the caption content, rebuilt before      
008200*    every search so matching is case-insensitive without an      
008300*    intrinsic FUNCTION.                                          
008400 01  WS-CONTENT-UPPER               PIC X(500).                   
008500 01  WS-CONTENT-UPPER-CHARS REDEFINES WS-CONTENT-UPPER.           
008600     05  WS-CONTENT-UPPER-CHAR  OCCURS 500 TIMES PIC X(01).       
008700                                                                  
008800*    Cached, per-pair search/replace values -- loaded once when   
008900*    WS-PAIR-IDX changes, used for every fixpoint iteration of    
009000*    that pair.                                                   
009100 01  WS-SEARCH-UPPER                PIC X(20).                    
009200 01  WS-SEARCH-UPPER-CHARS REDEFINES WS-SEARCH-UPPER.             
009300     05  WS-SEARCH-UPPER-CHAR   OCCURS 20 TIMES PIC X(01).        
009400 01  WS-PAIR-SEARCH-LEN             PIC 9(02) COMP.               
009500 01  WS-PAIR-REPLACE-TEXT           PIC X(20).                    
009600 01  WS-PAIR-REPLACE-LEN            PIC 9(02) COMP.               
009700                                                                  
009800 01  WS-TRY-POS                     PIC 9(03) COMP.               
009900 01  WS-LAST-TRY-POS                PIC S9(03) COMP.              
010000 01  WS-MATCH-POS                   PIC 9(03) COMP.               
010100                                                                  
010200 01  WS-PUNCT-TRY                   PIC 9(03) COMP.               
010300 01  WS-PUNCT-LAST-POS              PIC 9(03) COMP.               
010400 01  WS-PUNCT-POS                   PIC 9(03) COMP.               
010500                                                                  
010600*    Transient rebuild-range parameters, set fresh before every   
010700*    call to REPLACE-RANGE (from either the cached pair values    
010800*    or the punctuation clean-up's fixed one-byte deletion).      
010900 01  WS-REPL-START                  PIC 9(03) COMP.               
011000 01  WS-REPL-OLD-LEN                PIC 9(02) COMP.               
011100 01  WS-REPL-NEW-TEXT               PIC X(20).                    
011200 01  WS-REPL-NEW-LEN                PIC 9(02) COMP.               
011300                                                                  
011400 01  WS-NEW-CONTENT                 PIC X(500).                   
011500 01  WS-NEW-CONTENT-CHARS REDEFINES WS-NEW-CONTENT.               
011600     05  WS-NEW-CONTENT-CHAR    OCCURS 500 TIMES PIC X(01).       
011700 01  WS-NEW-LEN                     PIC 9(03) COMP.               
011800 01  WS-SUFFIX-START                PIC 9(03) COMP.               
011900 01  WS-SUFFIX-LEN                  PIC 9(03) COMP.               
012000                                                                  
012100 01  WS-PAIR-DONE-SW                PIC X(01) VALUE "N".          
012200     88  WS-PAIR-DONE                   VALUE "Y".                
012300     88  WS-PAIR-NOT-DONE                VALUE "N".               
012400                                                                  
012500 01  WS-CLEANUP-DONE-SW             PIC X(01) VALUE "N".          
012600     88  WS-CLEANUP-DONE                VALUE "Y".                
012700     88  WS-CLEANUP-NOT-DONE             VALUE "N".               
012800                                                                  
012900 LINKAGE SECTION.                                                 
013000                                                                  
013100 01  L-REPLACEMENTS-COUNT           PIC 9(06) COMP.               
013200                                                                  
013300 PROCEDURE DIVISION USING L-REPLACEMENTS-COUNT.                   
013400                                                                  
013500 MAIN-PROCEDURE.                                                  
013600                                                                  
013700     PERFORM BUILD-PAIR-TABLE THRU BUILD-PAIR-TABLE-EXIT          
013800                                                                  
013900     CALL "CAPTION-COUNT" USING WS-CAPTION-TOTAL                  
014000     END-CALL                                                     
014100                                                                  
014200     IF WS-CAPTION-TOTAL > 0 THEN                                 
014300         PERFORM PROCESS-ONE-CAPTION                              
014400            THRU PROCESS-ONE-CAPTION-EXIT                         
014500            VARYING WS-CAPTION-INDEX FROM 1 BY 1                  
014600            UNTIL WS-CAPTION-INDEX > WS-CAPTION-TOTAL             
014700     END-IF                                                       
014800                                                                  
014900     GOBACK.                                                      
015000                                                                  
015100                                                                  
015200******************************************************************
015300* Loads the 15 named CAPW-PAIR-nn groups from the copybook into   
015400* WS-PAIR-TABLE, one MOVE per pair, so the rest of this program   
015500* can walk the pairs by subscript (TICKET CBI-0451).              
015600******************************************************************
015700 BUILD-PAIR-TABLE.                                                
015800                                                                  
015900     MOVE CAPW-PAIR-01 TO WS-PAIR-ENTRY(01)                       
016000     MOVE CAPW-PAIR-02 TO WS-PAIR-ENTRY(02)                       
016100     MOVE CAPW-PAIR-03 TO WS-PAIR-ENTRY(03)                       
016200     MOVE CAPW-PAIR-04 TO WS-PAIR-ENTRY(04)                       
016300     MOVE CAPW-PAIR-05 TO WS-PAIR-ENTRY(05)                       
016400     MOVE CAPW-PAIR-06 TO WS-PAIR-ENTRY(06)                       
016500     MOVE CAPW-PAIR-07 TO WS-PAIR-ENTRY(07)                       
016600     MOVE CAPW-PAIR-08 TO WS-PAIR-ENTRY(08)                       
016700     MOVE CAPW-PAIR-09 TO WS-PAIR-ENTRY(09)                       
016800     MOVE CAPW-PAIR-10 TO WS-PAIR-ENTRY(10)                       
016900     MOVE CAPW-PAIR-11 TO WS-PAIR-ENTRY(11)                       
017000     MOVE CAPW-PAIR-12 TO WS-PAIR-ENTRY(12)                       
017100     MOVE CAPW-PAIR-13 TO WS-PAIR-ENTRY(13)                       
017200     MOVE CAPW-PAIR-14 TO WS-PAIR-ENTRY(14)                       
017300     MOVE CAPW-PAIR-15 TO WS-PAIR-ENTRY(15).                      
017400                                                                  
017500 BUILD-PAIR-TABLE-EXIT.                                           
017600     EXIT.                                                        
017700                                                                  
017800                                                                  
017900                                                                  
018000******************************************************************
018100* Applies all 15 pairs, in table order, to one caption's          
018200* content, then writes the record back.                           
018300******************************************************************
018400 PROCESS-ONE-CAPTION.                                             
018500                                                                  
018600     CALL "GET-CAPTION" USING                                     
018700         WS-CAPTION-INDEX LS-CAPTION-RECORD                       
018800         LS-GET-CAPTION-RETURN-CODE                               
018900     END-CALL                                                     
019000                                                                  
019100     PERFORM APPLY-ONE-PAIR THRU APPLY-ONE-PAIR-EXIT              
019200        VARYING WS-PAIR-IDX FROM 1 BY 1                           
019300        UNTIL WS-PAIR-IDX > 15                                    
019400                                                                  
019500     CALL "PUT-CAPTION" USING                                     
019600         WS-CAPTION-INDEX LS-CAPTION-RECORD                       
019700         LS-GET-CAPTION-RETURN-CODE                               
019800     END-CALL.                                                    
019900                                                                  
020000 PROCESS-ONE-CAPTION-EXIT.                                        
020100     EXIT.                                                        
020200                                                                  
020300                                                                  
020400******************************************************************
020500* Loads the current pair's search/replace values once, then       
020600* repeats find-and-replace on this caption's content until the    
020700* search text no longer occurs.                                   
020800******************************************************************
020900 APPLY-ONE-PAIR.                                                  
021000                                                                  
021100     MOVE WS-TBL-SEARCH-TEXT(WS-PAIR-IDX) TO WS-SEARCH-UPPER      
021200     INSPECT WS-SEARCH-UPPER                                      
021300         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA              
021400     MOVE WS-TBL-SEARCH-LEN(WS-PAIR-IDX) TO WS-PAIR-SEARCH-LEN    
021500     MOVE WS-TBL-REPLACE-TEXT(WS-PAIR-IDX)                        
021600        TO WS-PAIR-REPLACE-TEXT                                   
021700     MOVE WS-TBL-REPLACE-LEN(WS-PAIR-IDX)                         
021800        TO WS-PAIR-REPLACE-LEN                                    
021900                                                                  
022000     PERFORM TRACE-SEARCH-PAIR THRU TRACE-SEARCH-PAIR-EXIT        
022100     SET WS-PAIR-NOT-DONE TO TRUE                                 
022200     PERFORM FIND-AND-REPLACE-ONE                                 
022300        THRU FIND-AND-REPLACE-ONE-EXIT                            
022400        UNTIL WS-PAIR-DONE.                                       
022500                                                                  
022600 APPLY-ONE-PAIR-EXIT.                                             
022700     EXIT.                                                        
022800                                                                  
022900*    One-shot trace of the current pair's search text, for a      
023000*    spot check of WS-PAIR-IDX's table walk when UPSI-0 is on.    
023100 TRACE-SEARCH-PAIR.                                               
023200     IF WS-TRACE-ON THEN                                          
023300         DISPLAY "MULTIPLE-REPLACE : PAIR SEARCH 1ST BYTE = "     
023400             WS-SEARCH-UPPER-CHAR(1)                              
023500     END-IF.                                                      
023600 TRACE-SEARCH-PAIR-EXIT.                                          
023700     EXIT.                                                        
023800                                                                  
023900                                                                  
024000 FIND-AND-REPLACE-ONE.                                            
024100                                                                  
024200     PERFORM BUILD-CONTENT-UPPER THRU BUILD-CONTENT-UPPER-EXIT    
024300     PERFORM FIND-SEARCH-MATCH THRU FIND-SEARCH-MATCH-EXIT        
024400                                                                  
024500     IF WS-MATCH-POS > 0 THEN                                     
024600         PERFORM TRACE-MATCH-BYTE THRU TRACE-MATCH-BYTE-EXIT      
024700         PERFORM DO-ONE-REPLACE THRU DO-ONE-REPLACE-EXIT          
024800         ADD 1 TO L-REPLACEMENTS-COUNT                            
024900         PERFORM CLEANUP-PUNCTUATION                              
025000            THRU CLEANUP-PUNCTUATION-EXIT                         
025100     ELSE                                                         
025200         SET WS-PAIR-DONE TO TRUE                                 
025300     END-IF.                                                      
025400                                                                  
025500 FIND-AND-REPLACE-ONE-EXIT.                                       
025600     EXIT.                                                        
025700                                                                  
025800*    One-shot trace of the matched byte's position in the         
025900*    upper-cased scratch copy, for a spot check when UPSI-0 is on.
026000 TRACE-MATCH-BYTE.                                                
026100     IF WS-TRACE-ON THEN                                          
026200         DISPLAY "MULTIPLE-REPLACE : MATCH BYTE = "               
026300             WS-CONTENT-UPPER-CHAR(WS-MATCH-POS)                  
026400     END-IF.                                                      
026500 TRACE-MATCH-BYTE-EXIT.                                           
026600     EXIT.                                                        
026700                                                                  
026800                                                                  
026900 BUILD-CONTENT-UPPER.                                             
027000     MOVE LS-CAP-CONTENT TO WS-CONTENT-UPPER                      
027100     INSPECT WS-CONTENT-UPPER                                     
027200         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.             
027300 BUILD-CONTENT-UPPER-EXIT.                                        
027400     EXIT.                                                        
027500                                                                  
027600                                                                  
027700******************************************************************
027800* Finds the first position (if any) where the cached pair's       
027900* search text matches, case-insensitively, inside the content.    
028000******************************************************************
028100 FIND-SEARCH-MATCH.                                               
028200                                                                  
028300     MOVE 0 TO WS-MATCH-POS                                       
028400     COMPUTE WS-LAST-TRY-POS =                                    
028500         LS-CAP-CONTENT-LENGTH - WS-PAIR-SEARCH-LEN + 1           
028600                                                                  
028700     IF WS-LAST-TRY-POS > 0 THEN                                  
028800         PERFORM TEST-ONE-TRY-POS THRU TEST-ONE-TRY-POS-EXIT      
028900            VARYING WS-TRY-POS FROM 1 BY 1                        
029000            UNTIL WS-TRY-POS > WS-LAST-TRY-POS                    
029100                   OR WS-MATCH-POS > 0                            
029200     END-IF.                                                      
029300                                                                  
029400 FIND-SEARCH-MATCH-EXIT.                                          
029500     EXIT.                                                        
029600                                                                  
029700                                                                  
029800 TEST-ONE-TRY-POS.                                                
029900     IF WS-CONTENT-UPPER(WS-TRY-POS : WS-PAIR-SEARCH-LEN)         
030000        = WS-SEARCH-UPPER(1 : WS-PAIR-SEARCH-LEN)                 
030100     THEN                                                         
030200         MOVE WS-TRY-POS TO WS-MATCH-POS                          
030300     END-IF.                                                      
030400 TEST-ONE-TRY-POS-EXIT.                                           
030500     EXIT.                                                        
030600                                                                  
030700                                                                  
030800 DO-ONE-REPLACE.                                                  
030900     MOVE WS-MATCH-POS TO WS-REPL-START                           
031000     MOVE WS-PAIR-SEARCH-LEN TO WS-REPL-OLD-LEN                   
031100     MOVE WS-PAIR-REPLACE-TEXT TO WS-REPL-NEW-TEXT                
031200     MOVE WS-PAIR-REPLACE-LEN TO WS-REPL-NEW-LEN                  
031300     PERFORM REPLACE-RANGE THRU REPLACE-RANGE-EXIT.               
031400 DO-ONE-REPLACE-EXIT.                                             
031500     EXIT.                                                        
031600                                                                  
031700                                                                  
031800******************************************************************
031900* Deletes every dangling space or comma immediately followed by   
032000* a period or question mark, repeating until none remain, as      
032100* part of this same replacement's fixpoint loop.                  
032200******************************************************************
032300 CLEANUP-PUNCTUATION.                                             
032400                                                                  
032500     SET WS-CLEANUP-NOT-DONE TO TRUE                              
032600     PERFORM CLEANUP-ONE-PUNCT THRU CLEANUP-ONE-PUNCT-EXIT        
032700        UNTIL WS-CLEANUP-DONE.                                    
032800                                                                  
032900 CLEANUP-PUNCTUATION-EXIT.                                        
033000     EXIT.                                                        
033100                                                                  
033200                                                                  
033300 CLEANUP-ONE-PUNCT.                                               
033400                                                                  
033500     PERFORM FIND-PUNCT-MATCH THRU FIND-PUNCT-MATCH-EXIT          
033600                                                                  
033700     IF WS-PUNCT-POS > 0 THEN                                     
033800         MOVE WS-PUNCT-POS TO WS-REPL-START                       
033900         MOVE 1 TO WS-REPL-OLD-LEN                                
034000         MOVE SPACES TO WS-REPL-NEW-TEXT                          
034100         MOVE 0 TO WS-REPL-NEW-LEN                                
034200         PERFORM REPLACE-RANGE THRU REPLACE-RANGE-EXIT            
034300     ELSE                                                         
034400         SET WS-CLEANUP-DONE TO TRUE                              
034500     END-IF.                                                      
034600                                                                  
034700 CLEANUP-ONE-PUNCT-EXIT.                                          
034800     EXIT.                                                        
034900                                                                  
035000                                                                  
035100 FIND-PUNCT-MATCH.                                                
035200                                                                  
035300     MOVE 0 TO WS-PUNCT-POS                                       
035400                                                                  
035500     IF LS-CAP-CONTENT-LENGTH > 1 THEN                            
035600         COMPUTE WS-PUNCT-LAST-POS = LS-CAP-CONTENT-LENGTH - 1    
035700         PERFORM TEST-ONE-PUNCT-POS                               
035800            THRU TEST-ONE-PUNCT-POS-EXIT                          
035900            VARYING WS-PUNCT-TRY FROM 1 BY 1                      
036000            UNTIL WS-PUNCT-TRY > WS-PUNCT-LAST-POS                
036100                   OR WS-PUNCT-POS > 0                            
036200     END-IF.                                                      
036300                                                                  
036400 FIND-PUNCT-MATCH-EXIT.                                           
036500     EXIT.                                                        
036600                                                                  
036700                                                                  
036800 TEST-ONE-PUNCT-POS.                                              
036900     IF (LS-CAP-CONTENT(WS-PUNCT-TRY : 1) = SPACE                 
037000         OR LS-CAP-CONTENT(WS-PUNCT-TRY : 1) = ",")               
037100        AND (LS-CAP-CONTENT(WS-PUNCT-TRY + 1 : 1) = "."           
037200         OR LS-CAP-CONTENT(WS-PUNCT-TRY + 1 : 1) = "?")           
037300     THEN                                                         
037400         MOVE WS-PUNCT-TRY TO WS-PUNCT-POS                        
037500     END-IF.                                                      
037600 TEST-ONE-PUNCT-POS-EXIT.                                         
037700     EXIT.                                                        
037800                                                                  
037900                                                                  
038000******************************************************************
038100* Rebuilds LS-CAP-CONTENT in a scratch buffer, replacing the      
038200* WS-REPL-OLD-LEN bytes starting at WS-REPL-START with            
038300* WS-REPL-NEW-TEXT (WS-REPL-NEW-LEN bytes), then copies the       
038400* result and its length back.  Used for both the 15-pair          
038500* replacements and the one-byte punctuation deletions.            
038600******************************************************************
038700 REPLACE-RANGE.                                                   
038800                                                                  
038900     MOVE SPACES TO WS-NEW-CONTENT                                
039000     MOVE 0 TO WS-NEW-LEN                                         
039100                                                                  
039200     IF WS-REPL-START > 1 THEN                                    
039300         MOVE LS-CAP-CONTENT(1 : WS-REPL-START - 1)               
039400            TO WS-NEW-CONTENT(1 : WS-REPL-START - 1)              
039500         MOVE WS-REPL-START - 1 TO WS-NEW-LEN                     
039600     END-IF                                                       
039700                                                                  
039800     IF WS-REPL-NEW-LEN > 0 THEN                                  
039900         MOVE WS-REPL-NEW-TEXT(1 : WS-REPL-NEW-LEN)               
040000            TO WS-NEW-CONTENT(WS-NEW-LEN + 1 : WS-REPL-NEW-LEN)   
040100         ADD WS-REPL-NEW-LEN TO WS-NEW-LEN                        
040200     END-IF                                                       
040300                                                                  
040400     COMPUTE WS-SUFFIX-START = WS-REPL-START + WS-REPL-OLD-LEN    
040500                                                                  
040600     IF WS-SUFFIX-START <= LS-CAP-CONTENT-LENGTH THEN             
040700         COMPUTE WS-SUFFIX-LEN =                                  
040800             LS-CAP-CONTENT-LENGTH - WS-SUFFIX-START + 1          
040900         MOVE LS-CAP-CONTENT(WS-SUFFIX-START : WS-SUFFIX-LEN)     
041000            TO WS-NEW-CONTENT(WS-NEW-LEN + 1 : WS-SUFFIX-LEN)     
041100         ADD WS-SUFFIX-LEN TO WS-NEW-LEN                          
041200     END-IF                                                       
041300                                                                  
041400     MOVE WS-NEW-CONTENT TO LS-CAP-CONTENT                        
041500     PERFORM TRACE-REBUILT-BYTE THRU TRACE-REBUILT-BYTE-EXIT      
041600     MOVE WS-NEW-LEN TO LS-CAP-CONTENT-LENGTH.                    
041700                                                                  
041800 REPLACE-RANGE-EXIT.                                              
041900     EXIT.                                                        
042000                                                                  
042100*    One-shot trace of the rebuilt range's first byte, for a      
042200*    spot check of REPLACE-RANGE's scratch-buffer copy when       
042300*    UPSI-0 is on.                                                
042400 TRACE-REBUILT-BYTE.                                              
042500     IF WS-NEW-LEN > 0 AND WS-TRACE-ON THEN                       
042600         DISPLAY "MULTIPLE-REPLACE : REBUILT 1ST BYTE = "         
042700             WS-NEW-CONTENT-CHAR(1)                               
042800     END-IF.                                                      
042900 TRACE-REBUILT-BYTE-EXIT.                                         
043000     EXIT.                                                        
