000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Fifth cleanup pass.  Standard leading/trailing         
000900*          whitespace trim of a caption's content.  A caption is  
001000*          only counted as trimmed when the trimmed result is     
001100*          actually different from what came in -- a caption with 
001200*          no leading or trailing spaces at all does not count,   
001300*          even though it still passes through this pass          
001400*          (REQ MS-101).                                          
001500******************************************************************
001600*    04/11/89 DM  WRITTEN.                                        
001700*    09/03/91 PO  ADDED THE BEFORE/AFTER COMPARE SO WE ONLY COUNT 
001800*                 CAPTIONS THAT ACTUALLY CHANGED, NOT EVERY       
001900*                 CAPTION THAT PASSED THROUGH THE PASS.           
002000*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,   
002100*                 NO CHANGE REQUIRED.                             
002200*    02/19/03 SA  REUSED THE SAME TRAILING/LEADING SCAN SHAPE AS  
002300*                 REMOVE-MULTIPLE-SPACES SO THE TWO PASSES STAY IN
002400*                 STEP WHEN ONE OF THEM GETS FIXED (REQ MS-221).  
002500******************************************************************
002600 IDENTIFICATION DIVISION.                                         
002700 PROGRAM-ID.    TRIM-TRAILING-SPACES.                             
002800 AUTHOR.        D. MALESKI.                                       
002900 INSTALLATION.  GREAT LAKES MEDIA SVCS - BATCH SYSTEMS.           
003000 DATE-WRITTEN.  04/11/89.                                         
003100 DATE-COMPILED.                                                   
003200 SECURITY.      UNCLASSIFIED.                                     
003300                                                                  
003400 ENVIRONMENT DIVISION.                                            
003500 CONFIGURATION SECTION.                                           
003600 SPECIAL-NAMES.                                                   
003700     C01 IS TOP-OF-FORM                                           
003800     UPSI-0 ON STATUS IS WS-TRACE-ON OFF STATUS IS WS-TRACE-OFF.  
003900                                                                  
004000 INPUT-OUTPUT SECTION.                                            
004100                                                                  
004200 DATA DIVISION.                                                   
004300 FILE SECTION.                                                    
004400                                                                  
004500 WORKING-STORAGE SECTION.                                         
004600                                                                  
004700 COPY "copybooks/local_storage/ls_caption.cpy".                   
004800                                                                  
004900 01  WS-CAPTION-TOTAL               PIC 9(06) COMP.               
005000*    Loop index only -- never part of any record, so it stays     
005100*    a 77-level standalone item per shop convention.              
005200 77  WS-CAPTION-INDEX               PIC 9(06) COMP.               
005300                                                                  
005400*    Snapshot of the content as it came in, taken before the      
005500*    trim runs, so the before/after compare below has             
005600*    something to compare against.                                
005700 01  WS-ORIGINAL-CONTENT            PIC X(500).                   
005800 01  WS-ORIGINAL-CHARS REDEFINES WS-ORIGINAL-CONTENT.             
005900     05  WS-ORIGINAL-CHAR OCCURS 500 TIMES                        
006000                           INDEXED BY WS-ORIG-CHAR-IDX            
006100                           PIC X(01).                             
006200 01  WS-ORIGINAL-LENGTH             PIC 9(03) COMP.               
006300                                                                  
006400 01  WS-TRIM-POS                    PIC 9(03) COMP.               
006500 01  WS-TRIM-END                    PIC 9(03) COMP.               
006600 01  WS-TRIM-START-POS              PIC 9(03) COMP.               
006700 01  WS-TRIM-LEN                    PIC 9(03) COMP.               
006800 01  WS-TRIM-BUFFER                 PIC X(500).                   
006900 01  WS-TRIM-BUFFER-CHARS REDEFINES WS-TRIM-BUFFER.               
007000     05  WS-TRIM-BUFFER-CHAR    OCCURS 500 TIMES PIC X(01).       
007100                                                                  
007200                                                                  
007300 01  WS-CHANGED-AREA.                                             
007400     05  WS-CHANGED-SW              PIC X(01) VALUE "N".          
007500         88  WS-CONTENT-CHANGED             VALUE "Y".            
007600         88  WS-CONTENT-UNCHANGED           VALUE "N".            
007700     05  FILLER                     PIC X(01).                    
007800 01  WS-CHANGED-AREA-ALPHA REDEFINES WS-CHANGED-AREA PIC X(02).   
007900                                                                  
008000 LINKAGE SECTION.                                                 
008100                                                                  
008200 01  L-TRIMS-COUNT                  PIC 9(06) COMP.               
008300                                                                  
008400 PROCEDURE DIVISION USING L-TRIMS-COUNT.                          
008500                                                                  
008600 MAIN-PROCEDURE.                                                  
008700                                                                  
008800     CALL "CAPTION-COUNT" USING WS-CAPTION-TOTAL                  
008900     END-CALL                                                     
009000                                                                  
009100     IF WS-CAPTION-TOTAL > 0 THEN                                 
009200         PERFORM PROCESS-ONE-CAPTION                              
009300            THRU PROCESS-ONE-CAPTION-EXIT                         
009400            VARYING WS-CAPTION-INDEX FROM 1 BY 1                  
009500            UNTIL WS-CAPTION-INDEX > WS-CAPTION-TOTAL             
009600     END-IF                                                       
009700                                                                  
009800     GOBACK.                                                      
009900                                                                  
010000                                                                  
010100 PROCESS-ONE-CAPTION.                                             
010200                                                                  
010300     CALL "GET-CAPTION" USING                                     
010400         WS-CAPTION-INDEX LS-CAPTION-RECORD                       
010500         LS-GET-CAPTION-RETURN-CODE                               
010600     END-CALL                                                     
010700                                                                  
010800     MOVE SPACES TO WS-ORIGINAL-CONTENT                           
010900     MOVE LS-CAP-CONTENT-LENGTH TO WS-ORIGINAL-LENGTH             
011000     IF WS-ORIGINAL-LENGTH > 0 THEN                               
011100         MOVE LS-CAP-CONTENT(1 : WS-ORIGINAL-LENGTH)              
011200            TO WS-ORIGINAL-CONTENT(1 : WS-ORIGINAL-LENGTH)        
011300     END-IF                                                       
011400                                                                  
011500     PERFORM TRIM-CONTENT THRU TRIM-CONTENT-EXIT                  
011600     PERFORM TRACE-FIRST-BYTE THRU TRACE-FIRST-BYTE-EXIT          
011700     PERFORM TEST-IF-CHANGED THRU TEST-IF-CHANGED-EXIT            
011800     PERFORM TRACE-CHANGED-FLAG THRU TRACE-CHANGED-FLAG-EXIT      
011900                                                                  
012000     IF WS-CONTENT-CHANGED THEN                                   
012100         ADD 1 TO L-TRIMS-COUNT                                   
012200     END-IF                                                       
012300                                                                  
012400     CALL "PUT-CAPTION" USING                                     
012500         WS-CAPTION-INDEX LS-CAPTION-RECORD                       
012600         LS-GET-CAPTION-RETURN-CODE                               
012700     END-CALL.                                                    
012800                                                                  
012900 PROCESS-ONE-CAPTION-EXIT.                                        
013000     EXIT.                                                        
013100                                                                  
013200                                                                  
013300******************************************************************
013400* Standard leading/trailing whitespace trim, same shape as the    
013500* one in REMOVE-MULTIPLE-SPACES.                                  
013600******************************************************************
013700 TRIM-CONTENT.                                                    
013800                                                                  
013900     MOVE 0 TO WS-TRIM-END                                        
014000     MOVE LS-CAP-CONTENT-LENGTH + 1 TO WS-TRIM-POS                
014100     PERFORM TEST-TRAILING-BYTE THRU TEST-TRAILING-BYTE-EXIT      
014200        UNTIL WS-TRIM-POS < 1 OR WS-TRIM-END > 0                  
014300                                                                  
014400     IF WS-TRIM-END = 0 THEN                                      
014500         MOVE SPACES TO LS-CAP-CONTENT                            
014600         MOVE 0 TO LS-CAP-CONTENT-LENGTH                          
014700     ELSE                                                         
014800         PERFORM TEST-LEADING-BYTE THRU TEST-LEADING-BYTE-EXIT    
014900            VARYING WS-TRIM-START-POS FROM 1 BY 1                 
015000            UNTIL WS-TRIM-START-POS > WS-TRIM-END                 
015100               OR LS-CAP-CONTENT(WS-TRIM-START-POS : 1)           
015200                  NOT = SPACE                                     
015300         COMPUTE WS-TRIM-LEN =                                    
015400             WS-TRIM-END - WS-TRIM-START-POS + 1                  
015500         MOVE SPACES TO WS-TRIM-BUFFER                            
015600         MOVE LS-CAP-CONTENT(WS-TRIM-START-POS : WS-TRIM-LEN)     
015700            TO WS-TRIM-BUFFER(1 : WS-TRIM-LEN)                    
015800         MOVE WS-TRIM-BUFFER TO LS-CAP-CONTENT                    
015900         MOVE WS-TRIM-LEN TO LS-CAP-CONTENT-LENGTH                
016000     END-IF.                                                      
016100                                                                  
016200 TRIM-CONTENT-EXIT.                                               
016300     EXIT.                                                        
016400                                                                  
016500                                                                  
016600 TEST-TRAILING-BYTE.                                              
016700     SUBTRACT 1 FROM WS-TRIM-POS                                  
016800     IF WS-TRIM-POS >= 1 THEN                                     
016900         IF LS-CAP-CONTENT(WS-TRIM-POS : 1) NOT = SPACE THEN      
017000             MOVE WS-TRIM-POS TO WS-TRIM-END                      
017100         END-IF                                                   
017200     END-IF.                                                      
017300 TEST-TRAILING-BYTE-EXIT.                                         
017400     EXIT.                                                        
017500                                                                  
017600                                                                  
017700*    Body intentionally empty -- the scan stops itself via the    
017800*    UNTIL clause on the PERFORM that drives this paragraph.      
017900 TEST-LEADING-BYTE.                                               
018000 TEST-LEADING-BYTE-EXIT.                                          
018100     EXIT.                                                        
018200                                                                  
018300                                                                  
018400******************************************************************
018500* One-shot trace of the first byte of the incoming content, for   
018600* a spot check against the source caption when UPSI-0 is on.      
018700******************************************************************
018800 TRACE-FIRST-BYTE.                                                
018900     IF WS-ORIGINAL-LENGTH > 0 AND WS-TRACE-ON THEN               
019000         DISPLAY "TRIM-TRAILING-SPACES : FIRST BYTE = "           
019100             WS-ORIGINAL-CHAR(1)                                  
019200     END-IF.                                                      
019300 TRACE-FIRST-BYTE-EXIT.                                           
019400     EXIT.                                                        
019500                                                                  
019600                                                                  
019700******************************************************************
019800* A caption counts as trimmed only when the trimmed content is    
019900* actually different from the snapshot taken on the way in --     
020000* same length and same bytes means no change, even if this pass   
020100* ran.                                                            
020200******************************************************************
020300 TEST-IF-CHANGED.                                                 
020400                                                                  
020500     MOVE "N" TO WS-CHANGED-SW                                    
020600                                                                  
020700     IF LS-CAP-CONTENT-LENGTH NOT = WS-ORIGINAL-LENGTH THEN       
020800         MOVE "Y" TO WS-CHANGED-SW                                
020900     ELSE                                                         
021000         IF WS-ORIGINAL-LENGTH > 0 THEN                           
021100             IF LS-CAP-CONTENT(1 : WS-ORIGINAL-LENGTH) NOT =      
021200                WS-ORIGINAL-CONTENT(1 : WS-ORIGINAL-LENGTH)       
021300             THEN                                                 
021400                 MOVE "Y" TO WS-CHANGED-SW                        
021500             END-IF                                               
021600         END-IF                                                   
021700     END-IF.                                                      
021800                                                                  
021900 TEST-IF-CHANGED-EXIT.                                            
022000     EXIT.                                                        
022100                                                                  
022200                                                                  
022300******************************************************************
022400* One-shot trace of the changed-flag and the trim buffer's first  
022500* byte, for a spot check when UPSI-0 is on.                       
022600******************************************************************
022700 TRACE-CHANGED-FLAG.                                              
022800     IF WS-TRACE-ON THEN                                          
022900         DISPLAY "TRIM-TRAILING-SPACES : CHANGED AREA = "         
023000             WS-CHANGED-AREA-ALPHA " BUFFER 1ST BYTE = "          
023100             WS-TRIM-BUFFER-CHAR(1)                               
023200     END-IF.                                                      
023300 TRACE-CHANGED-FLAG-EXIT.                                         
023400     EXIT.                                                        
