000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: First cleanup pass.  Removes any caption whose content 
000900*          is the empty string, or is exactly the placeholder     
001000*          text "[no speech detected]" -- an exact, case-         
001100*          sensitive, untrimmed match either way (REQ MS-101).    
001200******************************************************************
001300*    04/11/89 DM  WRITTEN.                                        
001400*    09/03/91 PO  MOVED THE PLACEHOLDER LITERAL OUT TO            
001500*                 CAPTION_KEYWORDS.CPY SO IT IS DEFINED ONCE.     
001600*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,   
001700*                 NO CHANGE REQUIRED.                             
001800*    02/19/03 SA  REWROTE THE SCAN AS INDEX/TOTAL-ADJUST RATHER   
001900*                 THAN A SEPARATE MARK-AND-SWEEP PASS, SINCE      
002000*                 DELETE-CAPTION ALREADY SHIFTS THE TABLE DOWN    
002100*                 FOR US (REQ MS-221).                            
002200******************************************************************
002300 IDENTIFICATION DIVISION.                                         
002400 PROGRAM-ID.    REMOVE-EMPTY-CAPTIONS.                            
002500 AUTHOR.        D. MALESKI.                                       
002600 INSTALLATION.  GREAT LAKES MEDIA SVCS - BATCH SYSTEMS.           
002700 DATE-WRITTEN.  04/11/89.                                         
002800 DATE-COMPILED.                                                   
002900 SECURITY.      UNCLASSIFIED.                                     
003000                                                                  
003100 ENVIRONMENT DIVISION.                                            
003200 CONFIGURATION SECTION.                                           
003300 SPECIAL-NAMES.                                                   
003400     C01 IS TOP-OF-FORM                                           
003500     UPSI-0 ON STATUS IS WS-TRACE-ON OFF STATUS IS WS-TRACE-OFF.  
003600                                                                  
003700 INPUT-OUTPUT SECTION.                                            
003800                                                                  
003900 DATA DIVISION.                                                   
004000 FILE SECTION.                                                    
004100                                                                  
004200 WORKING-STORAGE SECTION.                                         
004300                                                                  
004400 COPY "copybooks/local_storage/ls_caption.cpy".                   
004500 COPY "copybooks/caption_keywords.cpy".                           
004600                                                                  
004700*    Table-scan index only -- never part of any record, so it     
004800*    stays a 77-level standalone item per shop convention.        
004900 77  WS-SCAN-IDX                    PIC 9(06) COMP.               
005000 01  WS-SCAN-TOTAL                  PIC 9(06) COMP.               
005100 01  WS-CAPTION-INDEX               PIC 9(06) COMP.               
005200                                                                  
005300*    Snapshot of the current caption's first 20 bytes, taken      
005400*    only so the placeholder compare has something to trace.      
005500 01  WS-CONTENT-SNAPSHOT            PIC X(20) VALUE SPACES.       
005600 01  WS-CONTENT-SNAPSHOT-CHARS REDEFINES WS-CONTENT-SNAPSHOT.     
005700     05  WS-CONTENT-SNAPSHOT-CHAR  OCCURS 20 TIMES PIC X(01).     
005800                                                                  
005900*    Copy of the placeholder literal, for the same trace.         
006000 01  WS-PLACEHOLDER-SNAPSHOT        PIC X(20) VALUE SPACES.       
006100 01  WS-PLACEHOLDER-CHARS REDEFINES WS-PLACEHOLDER-SNAPSHOT.      
006200     05  WS-PLACEHOLDER-CHAR       OCCURS 20 TIMES PIC X(01).     
006300                                                                  
006400 01  WS-DELETE-RESULT.                                            
006500     05  WS-DELETE-RC               PIC 9 VALUE 0.                
006600         88  WS-DELETE-OK               VALUE 1.                  
006700     05  FILLER                     PIC X(01).                    
006800 01  WS-DELETE-RESULT-ALPHA REDEFINES WS-DELETE-RESULT            
006900                                    PIC X(02).                    
007000                                                                  
007100 LINKAGE SECTION.                                                 
007200                                                                  
007300 01  L-REMOVED-COUNT                PIC 9(06) COMP.               
007400                                                                  
007500 PROCEDURE DIVISION USING L-REMOVED-COUNT.                        
007600                                                                  
007700 MAIN-PROCEDURE.                                                  
007800                                                                  
007900     CALL "CAPTION-COUNT" USING WS-SCAN-TOTAL                     
008000     END-CALL                                                     
008100                                                                  
008200     MOVE 1 TO WS-SCAN-IDX                                        
008300                                                                  
008400     PERFORM TEST-ONE-CAPTION THRU TEST-ONE-CAPTION-EXIT          
008500        UNTIL WS-SCAN-IDX > WS-SCAN-TOTAL                         
008600                                                                  
008700     GOBACK.                                                      
008800                                                                  
008900                                                                  
009000******************************************************************
009100* Fetches the caption currently at WS-SCAN-IDX.  A matching       
009200* caption is deleted in place (the table shifts down to fill the  
009300* gap, so the index is left alone and the total is shrunk); a     
009400* non-matching caption simply advances the index.                 
009500******************************************************************
009600 TEST-ONE-CAPTION.                                                
009700                                                                  
009800     MOVE WS-SCAN-IDX TO WS-CAPTION-INDEX                         
009900     CALL "GET-CAPTION" USING                                     
010000         WS-CAPTION-INDEX LS-CAPTION-RECORD                       
010100         LS-GET-CAPTION-RETURN-CODE                               
010200     END-CALL                                                     
010300                                                                  
010400     IF LS-CAP-CONTENT-LENGTH = 0 THEN                            
010500         PERFORM DELETE-CURRENT-CAPTION                           
010600            THRU DELETE-CURRENT-CAPTION-EXIT                      
010700     ELSE                                                         
010800         MOVE SPACES TO WS-CONTENT-SNAPSHOT                       
010900         MOVE CAPW-NO-SPEECH-LIT TO WS-PLACEHOLDER-SNAPSHOT       
011000         IF LS-CAP-CONTENT-LENGTH = 20                            
011100             MOVE LS-CAP-CONTENT(1:20) TO WS-CONTENT-SNAPSHOT     
011200         END-IF                                                   
011300         PERFORM TRACE-PLACEHOLDER-TEST                           
011400            THRU TRACE-PLACEHOLDER-TEST-EXIT                      
011500         IF LS-CAP-CONTENT-LENGTH = 20                            
011600            AND LS-CAP-CONTENT(1:20) = CAPW-NO-SPEECH-LIT         
011700         THEN                                                     
011800             PERFORM DELETE-CURRENT-CAPTION                       
011900                THRU DELETE-CURRENT-CAPTION-EXIT                  
012000         ELSE                                                     
012100             ADD 1 TO WS-SCAN-IDX                                 
012200         END-IF                                                   
012300     END-IF.                                                      
012400                                                                  
012500 TEST-ONE-CAPTION-EXIT.                                           
012600     EXIT.                                                        
012700                                                                  
012800                                                                  
012900*    One-shot trace of the placeholder compare's two operands,    
013000*    for a spot check when UPSI-0 is on.                          
013100 TRACE-PLACEHOLDER-TEST.                                          
013200     IF WS-TRACE-ON THEN                                          
013300         DISPLAY "REMOVE-EMPTY-CAPTIONS : CONTENT 1ST BYTE = "    
013400             WS-CONTENT-SNAPSHOT-CHAR(1)                          
013500             " PLACEHOLDER 1ST BYTE = "                           
013600             WS-PLACEHOLDER-CHAR(1)                               
013700     END-IF.                                                      
013800 TRACE-PLACEHOLDER-TEST-EXIT.                                     
013900     EXIT.                                                        
014000                                                                  
014100                                                                  
014200 DELETE-CURRENT-CAPTION.                                          
014300     CALL "DELETE-CAPTION" USING                                  
014400         WS-CAPTION-INDEX WS-DELETE-RC                            
014500     END-CALL                                                     
014600     SUBTRACT 1 FROM WS-SCAN-TOTAL                                
014700     ADD 1 TO L-REMOVED-COUNT.                                    
014800 DELETE-CURRENT-CAPTION-EXIT.                                     
014900     EXIT.                                                        
