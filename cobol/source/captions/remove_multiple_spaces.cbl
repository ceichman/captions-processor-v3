000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Fourth cleanup pass.  Queues the earlier index of      
000900*          every adjacent space/space pair in a caption's         
001000*          content, deletes the queued positions highest index    
001100*          first, then trims the rebuilt content (REQ MS-101).    
001200******************************************************************
001300*    04/11/89 DM  WRITTEN.                                        
001400*    09/03/91 PO  ADDED THE EDITED QUEUE REDEFINES FOR THE TRACE  
001500*                 DUMP, SAME STYLE AS THE REPOSITORY'S OWN.       
001600*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,   
001700*                 NO CHANGE REQUIRED.                             
001800*    02/19/03 SA  CONFIRMED THE HIGHEST-TO-LOWEST DELETE ORDER    
001900*                 IS REQUIRED -- DELETING LOW TO HIGH SHIFTS THE  
002000*                 STILL-QUEUED HIGHER POSITIONS OUT FROM UNDER    
002100*                 THEMSELVES (REQ MS-221).                        
002200******************************************************************
002300 IDENTIFICATION DIVISION.                                         
002400 PROGRAM-ID.    REMOVE-MULTIPLE-SPACES.                           
002500 AUTHOR.        D. MALESKI.                                       
002600 INSTALLATION.  GREAT LAKES MEDIA SVCS - BATCH SYSTEMS.           
002700 DATE-WRITTEN.  04/11/89.                                         
002800 DATE-COMPILED.                                                   
002900 SECURITY.      UNCLASSIFIED.                                     
003000                                                                  
003100 ENVIRONMENT DIVISION.                                            
003200 CONFIGURATION SECTION.                                           
003300 SPECIAL-NAMES.                                                   
003400     C01 IS TOP-OF-FORM                                           
003500     UPSI-0 ON STATUS IS WS-TRACE-ON OFF STATUS IS WS-TRACE-OFF.  
003600                                                                  
003700 INPUT-OUTPUT SECTION.                                            
003800                                                                  
003900 DATA DIVISION.                                                   
004000 FILE SECTION.                                                    
004100                                                                  
004200 WORKING-STORAGE SECTION.                                         
004300                                                                  
004400 COPY "copybooks/local_storage/ls_caption.cpy".                   
004500                                                                  
004600 01  WS-CAPTION-TOTAL               PIC 9(06) COMP.               
004700 01  WS-CAPTION-INDEX               PIC 9(06) COMP.               
004800                                                                  
004900*    Positions queued for deletion, in the order they were        
005000*    found (always ascending, since the scan runs left-to-        
005100*    right); deleted highest index first.                         
005200 01  WS-REMOVE-QUEUE-TABLE.                                       
005300     05  WS-REMOVE-COUNT            PIC 9(03) COMP VALUE 0.       
005400     05  WS-REMOVE-ENTRY OCCURS 500 TIMES                         
005500                         INDEXED BY WS-QUEUE-IDX.                 
005600         10  WS-REMOVE-POS          PIC 9(03).                    
005700         10  FILLER                 PIC X(03).                    
005800                                                                  
005900*    Edited view, used only by the optional trace dump below.     
006000 01  WS-REMOVE-QUEUE-TABLE-R1                                     
006100         REDEFINES WS-REMOVE-QUEUE-TABLE.                         
006200     05  FILLER                     PIC 9(03) COMP.               
006300     05  WS-REMOVE-ENTRY-ED OCCURS 500 TIMES                      
006400                            INDEXED BY WS-QUEUE-ED-IDX.           
006500         10  WS-REMOVE-POS-ED       PIC ZZZ.                      
006600         10  FILLER                 PIC X(03).                    
006700                                                                  
006800 01  WS-SCAN-POS                    PIC 9(03) COMP.               
006900 01  WS-DELETE-POS                  PIC 9(03) COMP.               
007000*    Shift index only -- never part of any record, so it stays    
007100*    a 77-level standalone item per shop convention.              
007200 77  WS-SHIFT-IDX                   PIC 9(03) COMP.               
007300                                                                  
007400*    Trim-the-result work fields (standard leading/trailing       
007500*    whitespace trim, run once after the deletions settle).       
007600 01  WS-TRIM-POS                    PIC 9(03) COMP.               
007700 01  WS-TRIM-END                    PIC 9(03) COMP.               
007800 01  WS-TRIM-START-POS              PIC 9(03) COMP.               
007900 01  WS-TRIM-LEN                    PIC 9(03) COMP.               
008000 01  WS-TRIM-BUFFER                 PIC X(500).                   
008100 01  WS-TRIM-BUFFER-CHARS REDEFINES WS-TRIM-BUFFER.               
008200     05  WS-TRIM-BUFFER-CHAR    OCCURS 500 TIMES PIC X(01).       
008300                                                                  
008400*    Snapshot of the byte most recently shifted down, kept only   
008500*    so the shift trace below has something to display.           
008600 01  WS-LAST-SHIFT-AREA.                                          
008700     05  WS-LAST-SHIFT-BYTE        PIC X(01) VALUE SPACE.         
008800     05  FILLER                    PIC X(01).                     
008900 01  WS-LAST-SHIFT-ALPHA REDEFINES WS-LAST-SHIFT-AREA PIC X(02).  
009000                                                                  
009100 LINKAGE SECTION.                                                 
009200                                                                  
009300 01  L-SPACES-REMOVED-COUNT         PIC 9(06) COMP.               
009400                                                                  
009500 PROCEDURE DIVISION USING L-SPACES-REMOVED-COUNT.                 
009600                                                                  
009700 MAIN-PROCEDURE.                                                  
009800                                                                  
009900     CALL "CAPTION-COUNT" USING WS-CAPTION-TOTAL                  
010000     END-CALL                                                     
010100                                                                  
010200     IF WS-CAPTION-TOTAL > 0 THEN                                 
010300         PERFORM PROCESS-ONE-CAPTION                              
010400            THRU PROCESS-ONE-CAPTION-EXIT                         
010500            VARYING WS-CAPTION-INDEX FROM 1 BY 1                  
010600            UNTIL WS-CAPTION-INDEX > WS-CAPTION-TOTAL             
010700     END-IF                                                       
010800                                                                  
010900     GOBACK.                                                      
011000                                                                  
011100                                                                  
011200 PROCESS-ONE-CAPTION.                                             
011300                                                                  
011400     CALL "GET-CAPTION" USING                                     
011500         WS-CAPTION-INDEX LS-CAPTION-RECORD                       
011600         LS-GET-CAPTION-RETURN-CODE                               
011700     END-CALL                                                     
011800                                                                  
011900     PERFORM FIND-SPACE-PAIRS THRU FIND-SPACE-PAIRS-EXIT          
012000     PERFORM TRACE-QUEUE THRU TRACE-QUEUE-EXIT                    
012100     PERFORM REMOVE-QUEUED-POSITIONS                              
012200        THRU REMOVE-QUEUED-POSITIONS-EXIT                         
012300     PERFORM TRACE-SHIFT-RESULT THRU TRACE-SHIFT-RESULT-EXIT      
012400     PERFORM TRIM-CONTENT THRU TRIM-CONTENT-EXIT                  
012500                                                                  
012600     CALL "PUT-CAPTION" USING                                     
012700         WS-CAPTION-INDEX LS-CAPTION-RECORD                       
012800         LS-GET-CAPTION-RETURN-CODE                               
012900     END-CALL.                                                    
013000                                                                  
013100 PROCESS-ONE-CAPTION-EXIT.                                        
013200     EXIT.                                                        
013300                                                                  
013400                                                                  
013500******************************************************************
013600* Pairwise scan only -- a run of three or more spaces queues      
013700* each overlapping pair's earlier index in turn, which is what    
013800* collapses the whole run down to one space below.                
013900******************************************************************
014000 FIND-SPACE-PAIRS.                                                
014100                                                                  
014200     MOVE 0 TO WS-REMOVE-COUNT                                    
014300                                                                  
014400     IF LS-CAP-CONTENT-LENGTH > 1 THEN                            
014500         PERFORM TEST-ONE-SPACE-PAIR                              
014600            THRU TEST-ONE-SPACE-PAIR-EXIT                         
014700            VARYING WS-SCAN-POS FROM 1 BY 1                       
014800            UNTIL WS-SCAN-POS > LS-CAP-CONTENT-LENGTH - 1         
014900     END-IF.                                                      
015000                                                                  
015100 FIND-SPACE-PAIRS-EXIT.                                           
015200     EXIT.                                                        
015300                                                                  
015400                                                                  
015500 TEST-ONE-SPACE-PAIR.                                             
015600     IF LS-CAP-CONTENT(WS-SCAN-POS : 1) = SPACE                   
015700        AND LS-CAP-CONTENT(WS-SCAN-POS + 1 : 1) = SPACE           
015800        AND WS-REMOVE-COUNT < 500                                 
015900     THEN                                                         
016000         ADD 1 TO WS-REMOVE-COUNT                                 
016100         MOVE WS-SCAN-POS TO WS-REMOVE-POS(WS-REMOVE-COUNT)       
016200     END-IF.                                                      
016300 TEST-ONE-SPACE-PAIR-EXIT.                                        
016400     EXIT.                                                        
016500                                                                  
016600                                                                  
016700******************************************************************
016800* One-shot trace of the first queued position, for a spot check   
016900* against the source caption when UPSI-0 is on.                   
017000******************************************************************
017100 TRACE-QUEUE.                                                     
017200     IF WS-REMOVE-COUNT > 0 AND WS-TRACE-ON THEN                  
017300         DISPLAY "REMOVE-MULTIPLE-SPACES : FIRST QUEUED POS = "   
017400             WS-REMOVE-POS-ED(1)                                  
017500     END-IF.                                                      
017600 TRACE-QUEUE-EXIT.                                                
017700     EXIT.                                                        
017800                                                                  
017900                                                                  
018000 REMOVE-QUEUED-POSITIONS.                                         
018100     IF WS-REMOVE-COUNT > 0 THEN                                  
018200         PERFORM DELETE-ONE-QUEUED-POS                            
018300            THRU DELETE-ONE-QUEUED-POS-EXIT                       
018400            VARYING WS-QUEUE-IDX FROM WS-REMOVE-COUNT BY -1       
018500            UNTIL WS-QUEUE-IDX < 1                                
018600     END-IF.                                                      
018700 REMOVE-QUEUED-POSITIONS-EXIT.                                    
018800     EXIT.                                                        
018900                                                                  
019000                                                                  
019100 DELETE-ONE-QUEUED-POS.                                           
019200     MOVE WS-REMOVE-POS(WS-QUEUE-IDX) TO WS-DELETE-POS            
019300     IF WS-DELETE-POS < LS-CAP-CONTENT-LENGTH THEN                
019400         PERFORM SHIFT-ONE-CHAR-DOWN                              
019500            THRU SHIFT-ONE-CHAR-DOWN-EXIT                         
019600            VARYING WS-SHIFT-IDX FROM WS-DELETE-POS BY 1          
019700            UNTIL WS-SHIFT-IDX >= LS-CAP-CONTENT-LENGTH           
019800     END-IF                                                       
019900     SUBTRACT 1 FROM LS-CAP-CONTENT-LENGTH                        
020000     ADD 1 TO L-SPACES-REMOVED-COUNT.                             
020100 DELETE-ONE-QUEUED-POS-EXIT.                                      
020200     EXIT.                                                        
020300                                                                  
020400                                                                  
020500 SHIFT-ONE-CHAR-DOWN.                                             
020600     MOVE LS-CAP-CONTENT(WS-SHIFT-IDX + 1 : 1)                    
020700        TO LS-CAP-CONTENT(WS-SHIFT-IDX : 1)                       
020800     MOVE LS-CAP-CONTENT(WS-SHIFT-IDX : 1) TO WS-LAST-SHIFT-BYTE. 
020900 SHIFT-ONE-CHAR-DOWN-EXIT.                                        
021000     EXIT.                                                        
021100                                                                  
021200                                                                  
021300*    One-shot trace of the last shifted byte and the trim         
021400*    buffer's first byte, for a spot check when UPSI-0 is on.     
021500 TRACE-SHIFT-RESULT.                                              
021600     IF WS-TRACE-ON THEN                                          
021700         DISPLAY "REMOVE-MULTIPLE-SPACES : LAST SHIFT AREA = "    
021800             WS-LAST-SHIFT-ALPHA " TRIM BUFFER 1ST BYTE = "       
021900             WS-TRIM-BUFFER-CHAR(1)                               
022000     END-IF.                                                      
022100 TRACE-SHIFT-RESULT-EXIT.                                         
022200     EXIT.                                                        
022300                                                                  
022400                                                                  
022500******************************************************************
022600* Standard leading/trailing whitespace trim of the rebuilt        
022700* content.                                                        
022800******************************************************************
022900 TRIM-CONTENT.                                                    
023000                                                                  
023100     MOVE 0 TO WS-TRIM-END                                        
023200     MOVE LS-CAP-CONTENT-LENGTH + 1 TO WS-TRIM-POS                
023300     PERFORM TEST-TRAILING-BYTE THRU TEST-TRAILING-BYTE-EXIT      
023400        UNTIL WS-TRIM-POS < 1 OR WS-TRIM-END > 0                  
023500                                                                  
023600     IF WS-TRIM-END = 0 THEN                                      
023700         MOVE SPACES TO LS-CAP-CONTENT                            
023800         MOVE 0 TO LS-CAP-CONTENT-LENGTH                          
023900     ELSE                                                         
024000         PERFORM TEST-LEADING-BYTE THRU TEST-LEADING-BYTE-EXIT    
024100            VARYING WS-TRIM-START-POS FROM 1 BY 1                 
024200            UNTIL WS-TRIM-START-POS > WS-TRIM-END                 
024300               OR LS-CAP-CONTENT(WS-TRIM-START-POS : 1)           
024400                  NOT = SPACE                                     
024500         COMPUTE WS-TRIM-LEN =                                    
024600             WS-TRIM-END - WS-TRIM-START-POS + 1                  
024700         MOVE SPACES TO WS-TRIM-BUFFER                            
024800         MOVE LS-CAP-CONTENT(WS-TRIM-START-POS : WS-TRIM-LEN)     
024900            TO WS-TRIM-BUFFER(1 : WS-TRIM-LEN)                    
025000         MOVE WS-TRIM-BUFFER TO LS-CAP-CONTENT                    
025100         MOVE WS-TRIM-LEN TO LS-CAP-CONTENT-LENGTH                
025200     END-IF.                                                      
025300                                                                  
025400 TRIM-CONTENT-EXIT.                                               
025500     EXIT.                                                        
025600                                                                  
025700                                                                  
025800 TEST-TRAILING-BYTE.                                              
025900     SUBTRACT 1 FROM WS-TRIM-POS                                  
026000     IF WS-TRIM-POS >= 1 THEN                                     
026100         IF LS-CAP-CONTENT(WS-TRIM-POS : 1) NOT = SPACE THEN      
026200             MOVE WS-TRIM-POS TO WS-TRIM-END                      
026300         END-IF                                                   
026400     END-IF.                                                      
026500 TEST-TRAILING-BYTE-EXIT.                                         
026600     EXIT.                                                        
026700                                                                  
026800                                                                  
026900*    Body intentionally empty -- the scan stops itself via the    
027000*    UNTIL clause on the PERFORM that drives this paragraph.      
027100 TEST-LEADING-BYTE.                                               
027200 TEST-LEADING-BYTE-EXIT.                                          
027300     EXIT.                                                        
