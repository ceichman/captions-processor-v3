000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Seventh and last cleanup pass.  Capitalizes the        
000900*          first letter of a sentence: the very first caption in  
001000*          the table always gets its leading character            
001100*          capitalized; every later caption only gets it when     
001200*          the PRIOR caption's rebuilt content ended in a period  
001300*          or a question mark -- the carry-over flag below is     
001400*          how that fact survives from one caption to the next    
001500*          (REQ MS-131).  Independently, every ". " found inside  
001600*          a caption's own content gets the character right       
001700*          after it capitalized too.  Run this pass last, after   
001800*          TRIM-TRAILING-SPACES, so the sentence boundaries it    
001900*          is looking for are not buried under stray spaces.      
002000******************************************************************
002100*    04/11/89 DM  WRITTEN.                                        
002200*    09/03/91 PO  MINOR COMMENT CLEANUP, NO LOGIC CHANGE.         
002300*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,   
002400*                 NO CHANGE REQUIRED.                             
002500*    02/19/03 SA  CONFIRMED THIS MUST STAY A SINGLE CALL OVER     
002600*                 THE WHOLE TABLE -- THE CARRY FLAG CANNOT        
002700*                 SURVIVE ACROSS SEPARATE CALLS FROM CAPBATCH     
002800*                 (REQ MS-131).                                   
002900*    03/11/04 RQ  FIXED UPDATE-CARRY-FLAG -- AN EMPTY REBUILT     
003000*                 CONTENT WAS LEAVING THE FLAG AT ITS PRIOR       
003100*                 VALUE INSTEAD OF FORCING IT FALSE, CONTRARY     
003200*                 TO RULE 9'S UNCONDITIONAL WORDING.  THE         
003300*                 09/03/91 ENTRY ABOVE HAD DOCUMENTED THE OLD     
003400*                 BEHAVIOR AS INTENTIONAL; IT WAS NOT             
003500*                 (TICKET CBI-0458).                              
003600******************************************************************
003700 IDENTIFICATION DIVISION.                                         
003800 PROGRAM-ID.    CAPITALIZE-FIRST-LETTERS.                         
003900 AUTHOR.        D. MALESKI.                                       
004000 INSTALLATION.  GREAT LAKES MEDIA SVCS - BATCH SYSTEMS.           
004100 DATE-WRITTEN.  04/11/89.                                         
004200 DATE-COMPILED.                                                   
004300 SECURITY.      UNCLASSIFIED.                                     
004400                                                                  
004500 ENVIRONMENT DIVISION.                                            
004600 CONFIGURATION SECTION.                                           
004700 SPECIAL-NAMES.                                                   
004800     C01 IS TOP-OF-FORM                                           
004900     UPSI-0 ON STATUS IS WS-TRACE-ON OFF STATUS IS WS-TRACE-OFF.  
005000                                                                  
005100 INPUT-OUTPUT SECTION.                                            
005200                                                                  
005300 DATA DIVISION.                                                   
005400 FILE SECTION.                                                    
005500                                                                  
005600 WORKING-STORAGE SECTION.                                         
005700                                                                  
005800 COPY "copybooks/local_storage/ls_caption.cpy".                   
005900                                                                  
006000 01  WS-CAPTION-TOTAL               PIC 9(06) COMP.               
006100*    Loop index only -- never part of any record, so it stays     
006200*    a 77-level standalone item per shop convention.              
006300 77  WS-CAPTION-INDEX               PIC 9(06) COMP.               
006400                                                                  
006500                                                                  
006600*    Carries from one caption to the next: true when the prior    
006700*    caption's rebuilt content ended in a period or question      
006800*    mark, so the next caption's leading letter starts a new      
006900*    sentence.                                                    
007000 01  WS-CARRY-AREA.                                               
007100     05  WS-CARRY-SW                PIC X(01) VALUE "N".          
007200         88  WS-CARRY-ON                    VALUE "Y".            
007300         88  WS-CARRY-OFF                   VALUE "N".            
007400     05  FILLER                     PIC X(01).                    
007500 01  WS-CARRY-AREA-ALPHA REDEFINES WS-CARRY-AREA PIC X(02).       
007600                                                                  
007700 01  WS-SCAN-POS                    PIC 9(03) COMP.               
007800                                                                  
007900*    Snapshot of the leading byte before/after the INSPECT, for   
008000*    the leading-char trace below.                                
008100 01  WS-LEAD-SNAPSHOT               PIC X(02) VALUE SPACES.       
008200 01  WS-LEAD-SNAPSHOT-CHARS REDEFINES WS-LEAD-SNAPSHOT.           
008300     05  WS-LEAD-SNAPSHOT-CHAR     OCCURS 2 TIMES PIC X(01).      
008400                                                                  
008500*    Last few bytes of the rebuilt content, snapshotted only      
008600*    for the optional trace dump below.                           
008700 01  WS-TRACE-SNIP                  PIC X(03) VALUE SPACES.       
008800 01  WS-TRACE-SNIP-CHARS REDEFINES WS-TRACE-SNIP.                 
008900     05  WS-TRACE-SNIP-CHAR OCCURS 3 TIMES PIC X(01).             
009000                                                                  
009100 LINKAGE SECTION.                                                 
009200                                                                  
009300 01  L-CAPITALIZATIONS-COUNT        PIC 9(06) COMP.               
009400                                                                  
009500 PROCEDURE DIVISION USING L-CAPITALIZATIONS-COUNT.                
009600                                                                  
009700 MAIN-PROCEDURE.                                                  
009800                                                                  
009900     CALL "CAPTION-COUNT" USING WS-CAPTION-TOTAL                  
010000     END-CALL                                                     
010100                                                                  
010200     MOVE "N" TO WS-CARRY-SW                                      
010300                                                                  
010400     IF WS-CAPTION-TOTAL > 0 THEN                                 
010500         PERFORM PROCESS-ONE-CAPTION                              
010600            THRU PROCESS-ONE-CAPTION-EXIT                         
010700            VARYING WS-CAPTION-INDEX FROM 1 BY 1                  
010800            UNTIL WS-CAPTION-INDEX > WS-CAPTION-TOTAL             
010900     END-IF                                                       
011000                                                                  
011100     GOBACK.                                                      
011200                                                                  
011300                                                                  
011400 PROCESS-ONE-CAPTION.                                             
011500                                                                  
011600     CALL "GET-CAPTION" USING                                     
011700         WS-CAPTION-INDEX LS-CAPTION-RECORD                       
011800         LS-GET-CAPTION-RETURN-CODE                               
011900     END-CALL                                                     
012000                                                                  
012100     PERFORM CAPITALIZE-LEADING-CHAR                              
012200        THRU CAPITALIZE-LEADING-CHAR-EXIT                         
012300                                                                  
012400     IF LS-CAP-CONTENT-LENGTH > 1 THEN                            
012500         PERFORM CAPITALIZE-AFTER-PERIOD                          
012600            THRU CAPITALIZE-AFTER-PERIOD-EXIT                     
012700            VARYING WS-SCAN-POS FROM 1 BY 1                       
012800            UNTIL WS-SCAN-POS > LS-CAP-CONTENT-LENGTH - 1         
012900     END-IF                                                       
013000                                                                  
013100     PERFORM UPDATE-CARRY-FLAG THRU UPDATE-CARRY-FLAG-EXIT        
013200     PERFORM TRACE-LAST-BYTES THRU TRACE-LAST-BYTES-EXIT          
013300                                                                  
013400     CALL "PUT-CAPTION" USING                                     
013500         WS-CAPTION-INDEX LS-CAPTION-RECORD                       
013600         LS-GET-CAPTION-RETURN-CODE                               
013700     END-CALL.                                                    
013800                                                                  
013900 PROCESS-ONE-CAPTION-EXIT.                                        
014000     EXIT.                                                        
014100                                                                  
014200                                                                  
014300******************************************************************
014400* The very first caption in the table always gets capitalized;    
014500* any other caption only gets it when the prior caption's         
014600* content left the carry flag on.                                 
014700******************************************************************
014800 CAPITALIZE-LEADING-CHAR.                                         
014900                                                                  
015000     MOVE SPACES TO WS-LEAD-SNAPSHOT                              
015100     IF LS-CAP-CONTENT-LENGTH > 0 THEN                            
015200         MOVE LS-CAP-CONTENT(1 : 1) TO WS-LEAD-SNAPSHOT(1 : 1)    
015300     END-IF                                                       
015400                                                                  
015500     IF (WS-CAPTION-INDEX = 1                                     
015600         OR (LS-CAP-CONTENT-LENGTH > 0 AND WS-CARRY-ON))          
015700        AND LS-CAP-CONTENT-LENGTH > 0                             
015800     THEN                                                         
015900         INSPECT LS-CAP-CONTENT(1 : 1)                            
016000            CONVERTING                                            
016100            "abcdefghijklmnopqrstuvwxyz"                          
016200            TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                       
016300         MOVE LS-CAP-CONTENT(1 : 1) TO WS-LEAD-SNAPSHOT(2 : 1)    
016400         ADD 1 TO L-CAPITALIZATIONS-COUNT                         
016500     END-IF                                                       
016600                                                                  
016700     PERFORM TRACE-LEADING-CHAR THRU TRACE-LEADING-CHAR-EXIT.     
016800                                                                  
016900 CAPITALIZE-LEADING-CHAR-EXIT.                                    
017000     EXIT.                                                        
017100                                                                  
017200*    One-shot trace of the leading byte before and after the      
017300*    INSPECT above, for a spot check when UPSI-0 is on.           
017400 TRACE-LEADING-CHAR.                                              
017500     IF WS-TRACE-ON THEN                                          
017600         DISPLAY "CAPITALIZE-FIRST-LETTERS : LEAD BEFORE/AFTER = "
017700             WS-LEAD-SNAPSHOT-CHAR(1) WS-LEAD-SNAPSHOT-CHAR(2)    
017800     END-IF.                                                      
017900 TRACE-LEADING-CHAR-EXIT.                                         
018000     EXIT.                                                        
018100                                                                  
018200                                                                  
018300******************************************************************
018400* Every period immediately followed by a space, with a            
018500* character two positions further on, gets that later character   
018600* capitalized.                                                    
018700******************************************************************
018800 CAPITALIZE-AFTER-PERIOD.                                         
018900     IF LS-CAP-CONTENT(WS-SCAN-POS : 1) = "."                     
019000        AND LS-CAP-CONTENT(WS-SCAN-POS + 1 : 1) = SPACE           
019100        AND WS-SCAN-POS + 2 <= LS-CAP-CONTENT-LENGTH              
019200     THEN                                                         
019300         INSPECT LS-CAP-CONTENT(WS-SCAN-POS + 2 : 1)              
019400            CONVERTING                                            
019500            "abcdefghijklmnopqrstuvwxyz"                          
019600            TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                       
019700         ADD 1 TO L-CAPITALIZATIONS-COUNT                         
019800     END-IF.                                                      
019900 CAPITALIZE-AFTER-PERIOD-EXIT.                                    
020000     EXIT.                                                        
020100                                                                  
020200                                                                  
020300******************************************************************
020400* Recomputed unconditionally after every caption, empty content   
020500* included -- SPEC BUSINESS RULE 9 carries no exception for an    
020600* empty rebuild, so an empty caption forces the flag false just   
020700* like any other caption not ending in a period or question       
020800* mark (TICKET CBI-0458).                                         
020900******************************************************************
021000 UPDATE-CARRY-FLAG.                                               
021100     IF LS-CAP-CONTENT-LENGTH > 0                                 
021200        AND (LS-CAP-CONTENT(LS-CAP-CONTENT-LENGTH : 1) = "."      
021300         OR LS-CAP-CONTENT(LS-CAP-CONTENT-LENGTH : 1) = "?")      
021400     THEN                                                         
021500         SET WS-CARRY-ON TO TRUE                                  
021600     ELSE                                                         
021700         SET WS-CARRY-OFF TO TRUE                                 
021800     END-IF.                                                      
021900 UPDATE-CARRY-FLAG-EXIT.                                          
022000     EXIT.                                                        
022100                                                                  
022200                                                                  
022300******************************************************************
022400* One-shot trace of the last byte of the rebuilt content, for a   
022500* spot check of the carry flag decision when UPSI-0 is on.        
022600******************************************************************
022700 TRACE-LAST-BYTES.                                                
022800     MOVE SPACES TO WS-TRACE-SNIP                                 
022900     IF LS-CAP-CONTENT-LENGTH > 0 THEN                            
023000         MOVE LS-CAP-CONTENT(LS-CAP-CONTENT-LENGTH : 1)           
023100            TO WS-TRACE-SNIP(1 : 1)                               
023200     END-IF                                                       
023300     IF WS-TRACE-ON THEN                                          
023400         DISPLAY "CAPITALIZE-FIRST-LETTERS : LAST BYTE = "        
023500             WS-TRACE-SNIP-CHAR(1)                                
023600     END-IF.                                                      
023700 TRACE-LAST-BYTES-EXIT.                                           
023800     EXIT.                                                        
