000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Sixth cleanup pass.  Splits content into space-        
000900*          delimited words.  A word that is not an acronym (all   
001000*          upper-case letters) and is not the pronoun "I" or the  
001100*          contraction "I'll" gets lower-cased and kept; every    
001200*          other word -- including "I" and "I'll" themselves --   
001300*          is dropped from the rebuilt content entirely, since    
001400*          the pass only ever re-adds a word it actually changed  
001500*          (REQ MS-114).                                          
001600******************************************************************
001700*    04/11/89 DM  WRITTEN.                                        
001800*    09/03/91 PO  MOVED THE ACRONYM TEST OUT TO                   
001900*                 IS-ALL-CAPS-FUNC SO THIS AND ANY FUTURE PASS    
002000*                 SHARE ONE DEFINITION OF "ACRONYM".              
002100*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,   
002200*                 NO CHANGE REQUIRED.                             
002300*    02/19/03 SA  CONFIRMED WITH MEDIA SVCS THAT "I" AND "I'LL"   
002400*                 ARE SUPPOSED TO DROP OUT, NOT JUST PASS         
002500*                 THROUGH UNCHANGED -- THAT IS THE DOCUMENTED     
002600*                 BEHAVIOR, NOT A BUG (REQ MS-114).               
002700******************************************************************
002800 IDENTIFICATION DIVISION.                                         
002900 PROGRAM-ID.    DECAPITALIZE.                                     
003000 AUTHOR.        D. MALESKI.                                       
003100 INSTALLATION.  GREAT LAKES MEDIA SVCS - BATCH SYSTEMS.           
003200 DATE-WRITTEN.  04/11/89.                                         
003300 DATE-COMPILED.                                                   
003400 SECURITY.      UNCLASSIFIED.                                     
003500                                                                  
003600 ENVIRONMENT DIVISION.                                            
003700 CONFIGURATION SECTION.                                           
003800 SPECIAL-NAMES.                                                   
003900     C01 IS TOP-OF-FORM                                           
004000     UPSI-0 ON STATUS IS WS-TRACE-ON OFF STATUS IS WS-TRACE-OFF.  
004100                                                                  
004200 INPUT-OUTPUT SECTION.                                            
004300                                                                  
004400 DATA DIVISION.                                                   
004500 FILE SECTION.                                                    
004600                                                                  
004700 WORKING-STORAGE SECTION.                                         
004800                                                                  
004900 COPY "copybooks/local_storage/ls_caption.cpy".                   
005000                                                                  
005100 01  WS-CAPTION-TOTAL               PIC 9(06) COMP.               
005200*    Loop index only -- never part of any record, so it stays     
005300*    a 77-level standalone item per shop convention.              
005400 77  WS-CAPTION-INDEX               PIC 9(06) COMP.               
005500                                                                  
005600*    Words as split out of the incoming content, in order.        
005700 01  WS-WORD-TABLE.                                               
005800     05  WS-WORD-COUNT              PIC 9(03) COMP VALUE 0.       
005900     05  WS-WORD-ENTRY OCCURS 250 TIMES                           
006000                       INDEXED BY WS-WORD-IDX.                    
006100         10  WS-WORD-TEXT           PIC X(500).                   
006200         10  WS-WORD-LEN            PIC 9(03) COMP.               
006300                                                                  
006400*    Words that survive the acronym/pronoun test, lower-cased,    
006500*    in order -- only these get rebuilt into the content.         
006600 01  WS-KEPT-TABLE.                                               
006700     05  WS-KEPT-COUNT              PIC 9(03) COMP VALUE 0.       
006800     05  WS-KEPT-ENTRY OCCURS 250 TIMES                           
006900                       INDEXED BY WS-KEPT-IDX.                    
007000         10  WS-KEPT-TEXT           PIC X(500).                   
007100         10  WS-KEPT-LEN            PIC 9(03) COMP.               
007200                                                                  
007300 01  WS-SCAN-POS                    PIC 9(03) COMP.               
007400 01  WS-CUR-LEN                     PIC 9(03) COMP.               
007500 01  WS-CUR-WORD                    PIC X(500).                   
007600 01  WS-CUR-WORD-CHARS REDEFINES WS-CUR-WORD.                     
007700     05  WS-CUR-WORD-CHAR OCCURS 500 TIMES PIC X(01).             
007800                                                                  
007900*    Work fields passed down to IS-ALL-CAPS-FUNC -- the           
008000*    function's own word buffer is only 30 bytes wide, which is   
008100*    plenty for any real acronym.                                 
008200 01  WS-TEST-WORD                   PIC X(30).                    
008300 01  WS-TEST-WORD-CHARS REDEFINES WS-TEST-WORD.                   
008400     05  WS-TEST-WORD-CHAR      OCCURS 30 TIMES PIC X(01).        
008500 01  WS-TEST-WORD-LEN               PIC 9(02) COMP.               
008600 01  WS-ALL-CAPS-SW                 PIC 9 VALUE 0.                
008700     88  WS-IS-ALL-CAPS                 VALUE 1.                  
008800     88  WS-IS-NOT-ALL-CAPS             VALUE 0.                  
008900                                                                  
009000                                                                  
009100 01  WS-REBUILD-CONTENT             PIC X(500).                   
009200 01  WS-REBUILD-CONTENT-CHARS REDEFINES WS-REBUILD-CONTENT.       
009300     05  WS-REBUILD-CONTENT-CHAR OCCURS 500 TIMES PIC X(01).      
009400 01  WS-REBUILD-LEN                 PIC 9(03) COMP.               
009500                                                                  
009600 LINKAGE SECTION.                                                 
009700                                                                  
009800 01  L-DECAPITALIZATIONS-COUNT      PIC 9(06) COMP.               
009900                                                                  
010000 PROCEDURE DIVISION USING L-DECAPITALIZATIONS-COUNT.              
010100                                                                  
010200 MAIN-PROCEDURE.                                                  
010300                                                                  
010400     CALL "CAPTION-COUNT" USING WS-CAPTION-TOTAL                  
010500     END-CALL                                                     
010600                                                                  
010700     IF WS-CAPTION-TOTAL > 0 THEN                                 
010800         PERFORM PROCESS-ONE-CAPTION                              
010900            THRU PROCESS-ONE-CAPTION-EXIT                         
011000            VARYING WS-CAPTION-INDEX FROM 1 BY 1                  
011100            UNTIL WS-CAPTION-INDEX > WS-CAPTION-TOTAL             
011200     END-IF                                                       
011300                                                                  
011400     GOBACK.                                                      
011500                                                                  
011600                                                                  
011700 PROCESS-ONE-CAPTION.                                             
011800                                                                  
011900     CALL "GET-CAPTION" USING                                     
012000         WS-CAPTION-INDEX LS-CAPTION-RECORD                       
012100         LS-GET-CAPTION-RETURN-CODE                               
012200     END-CALL                                                     
012300                                                                  
012400     MOVE 0 TO WS-WORD-COUNT                                      
012500     MOVE 0 TO WS-KEPT-COUNT                                      
012600     PERFORM SPLIT-CONTENT-INTO-WORDS                             
012700        THRU SPLIT-CONTENT-INTO-WORDS-EXIT                        
012800                                                                  
012900     IF WS-WORD-COUNT > 0 THEN                                    
013000         PERFORM TEST-ONE-WORD THRU TEST-ONE-WORD-EXIT            
013100            VARYING WS-WORD-IDX FROM 1 BY 1                       
013200            UNTIL WS-WORD-IDX > WS-WORD-COUNT                     
013300     END-IF                                                       
013400                                                                  
013500     PERFORM REBUILD-CONTENT-FROM-KEPT                            
013600        THRU REBUILD-CONTENT-FROM-KEPT-EXIT                       
013700                                                                  
013800     CALL "PUT-CAPTION" USING                                     
013900         WS-CAPTION-INDEX LS-CAPTION-RECORD                       
014000         LS-GET-CAPTION-RETURN-CODE                               
014100     END-CALL.                                                    
014200                                                                  
014300 PROCESS-ONE-CAPTION-EXIT.                                        
014400     EXIT.                                                        
014500                                                                  
014600                                                                  
014700******************************************************************
014800* Tokenizes on the plain space character only.                    
014900******************************************************************
015000 SPLIT-CONTENT-INTO-WORDS.                                        
015100                                                                  
015200     MOVE SPACES TO WS-CUR-WORD                                   
015300     MOVE 0 TO WS-CUR-LEN                                         
015400                                                                  
015500     IF LS-CAP-CONTENT-LENGTH > 0 THEN                            
015600         PERFORM SCAN-ONE-CONTENT-BYTE                            
015700            THRU SCAN-ONE-CONTENT-BYTE-EXIT                       
015800            VARYING WS-SCAN-POS FROM 1 BY 1                       
015900            UNTIL WS-SCAN-POS > LS-CAP-CONTENT-LENGTH             
016000         IF WS-CUR-LEN > 0 THEN                                   
016100             PERFORM STORE-CURRENT-WORD                           
016200                THRU STORE-CURRENT-WORD-EXIT                      
016300         END-IF                                                   
016400     END-IF.                                                      
016500                                                                  
016600 SPLIT-CONTENT-INTO-WORDS-EXIT.                                   
016700     EXIT.                                                        
016800                                                                  
016900                                                                  
017000 SCAN-ONE-CONTENT-BYTE.                                           
017100     IF LS-CAP-CONTENT(WS-SCAN-POS : 1) = SPACE THEN              
017200         IF WS-CUR-LEN > 0 THEN                                   
017300             PERFORM STORE-CURRENT-WORD                           
017400                THRU STORE-CURRENT-WORD-EXIT                      
017500         END-IF                                                   
017600     ELSE                                                         
017700         IF WS-CUR-LEN < 500 THEN                                 
017800             ADD 1 TO WS-CUR-LEN                                  
017900             MOVE LS-CAP-CONTENT(WS-SCAN-POS : 1)                 
018000                TO WS-CUR-WORD(WS-CUR-LEN : 1)                    
018100         END-IF                                                   
018200     END-IF.                                                      
018300 SCAN-ONE-CONTENT-BYTE-EXIT.                                      
018400     EXIT.                                                        
018500                                                                  
018600                                                                  
018700 STORE-CURRENT-WORD.                                              
018800     IF WS-WORD-COUNT < 250 THEN                                  
018900         ADD 1 TO WS-WORD-COUNT                                   
019000         MOVE WS-CUR-WORD TO WS-WORD-TEXT(WS-WORD-COUNT)          
019100         MOVE WS-CUR-LEN TO WS-WORD-LEN(WS-WORD-COUNT)            
019200     END-IF                                                       
019300     MOVE SPACES TO WS-CUR-WORD                                   
019400     MOVE 0 TO WS-CUR-LEN.                                        
019500 STORE-CURRENT-WORD-EXIT.                                         
019600     EXIT.                                                        
019700                                                                  
019800                                                                  
019900******************************************************************
020000* A word is changed (lower-cased and kept) when it fails the      
020100* acronym test and is not exactly "I" or "I'll"; any other word,  
020200* acronym or pronoun alike, is simply left out of the rebuild.    
020300******************************************************************
020400 TEST-ONE-WORD.                                                   
020500                                                                  
020600     MOVE SPACES TO WS-TEST-WORD                                  
020700     MOVE WS-WORD-LEN(WS-WORD-IDX) TO WS-TEST-WORD-LEN            
020800     IF WS-TEST-WORD-LEN > 30 THEN                                
020900         MOVE 30 TO WS-TEST-WORD-LEN                              
021000     END-IF                                                       
021100     IF WS-TEST-WORD-LEN > 0 THEN                                 
021200         MOVE WS-WORD-TEXT(WS-WORD-IDX)                           
021300                 (1 : WS-TEST-WORD-LEN)                           
021400            TO WS-TEST-WORD(1 : WS-TEST-WORD-LEN)                 
021500     END-IF                                                       
021600                                                                  
021700     PERFORM TRACE-TEST-WORD THRU TRACE-TEST-WORD-EXIT            
021800                                                                  
021900     CALL "IS-ALL-CAPS-FUNC" USING                                
022000         WS-TEST-WORD WS-TEST-WORD-LEN WS-ALL-CAPS-SW             
022100     END-CALL                                                     
022200                                                                  
022300     MOVE WS-WORD-TEXT(WS-WORD-IDX) TO WS-CUR-WORD                
022400     MOVE WS-WORD-LEN(WS-WORD-IDX) TO WS-CUR-LEN                  
022500     PERFORM TRACE-ONE-WORD THRU TRACE-ONE-WORD-EXIT              
022600                                                                  
022700     IF WS-IS-NOT-ALL-CAPS                                        
022800        AND NOT (WS-CUR-LEN = 1                                   
022900                 AND WS-CUR-WORD(1 : 1) = "I")                    
023000        AND NOT (WS-CUR-LEN = 4                                   
023100                 AND WS-CUR-WORD(1 : 4) = "I'll")                 
023200     THEN                                                         
023300         INSPECT WS-CUR-WORD(1 : WS-CUR-LEN)                      
023400            CONVERTING                                            
023500            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                          
023600            TO "abcdefghijklmnopqrstuvwxyz"                       
023700         PERFORM KEEP-CURRENT-WORD THRU KEEP-CURRENT-WORD-EXIT    
023800         ADD 1 TO L-DECAPITALIZATIONS-COUNT                       
023900     END-IF.                                                      
024000                                                                  
024100 TEST-ONE-WORD-EXIT.                                              
024200     EXIT.                                                        
024300                                                                  
024400*    One-shot trace of the 30-byte scratch copy handed to         
024500*    IS-ALL-CAPS-FUNC, for a spot check when UPSI-0 is on.        
024600 TRACE-TEST-WORD.                                                 
024700     IF WS-TEST-WORD-LEN > 0 AND WS-TRACE-ON THEN                 
024800         DISPLAY "DECAPITALIZE : TEST WORD 1ST BYTE = "           
024900             WS-TEST-WORD-CHAR(1)                                 
025000     END-IF.                                                      
025100 TRACE-TEST-WORD-EXIT.                                            
025200     EXIT.                                                        
025300                                                                  
025400                                                                  
025500 KEEP-CURRENT-WORD.                                               
025600     IF WS-KEPT-COUNT < 250 THEN                                  
025700         ADD 1 TO WS-KEPT-COUNT                                   
025800         MOVE WS-CUR-WORD TO WS-KEPT-TEXT(WS-KEPT-COUNT)          
025900         MOVE WS-CUR-LEN TO WS-KEPT-LEN(WS-KEPT-COUNT)            
026000     END-IF.                                                      
026100 KEEP-CURRENT-WORD-EXIT.                                          
026200     EXIT.                                                        
026300                                                                  
026400                                                                  
026500******************************************************************
026600* One-shot trace of the first byte of the word under test, for a  
026700* spot check against the source caption when UPSI-0 is on.        
026800******************************************************************
026900 TRACE-ONE-WORD.                                                  
027000     IF WS-CUR-LEN > 0 AND WS-TRACE-ON THEN                       
027100         DISPLAY "DECAPITALIZE : FIRST BYTE OF WORD = "           
027200             WS-CUR-WORD-CHAR(1)                                  
027300     END-IF.                                                      
027400 TRACE-ONE-WORD-EXIT.                                             
027500     EXIT.                                                        
027600                                                                  
027700                                                                  
027800******************************************************************
027900* Joins the kept words with single spaces, then trims the         
028000* result, matching BUSINESS RULE 8's "joined and trimmed".        
028100******************************************************************
028200 REBUILD-CONTENT-FROM-KEPT.                                       
028300                                                                  
028400     MOVE SPACES TO WS-REBUILD-CONTENT                            
028500     MOVE 0 TO WS-REBUILD-LEN                                     
028600                                                                  
028700     IF WS-KEPT-COUNT > 0 THEN                                    
028800         PERFORM APPEND-ONE-KEPT-WORD                             
028900            THRU APPEND-ONE-KEPT-WORD-EXIT                        
029000            VARYING WS-KEPT-IDX FROM 1 BY 1                       
029100            UNTIL WS-KEPT-IDX > WS-KEPT-COUNT                     
029200     END-IF                                                       
029300                                                                  
029400     PERFORM TRACE-REBUILD-CONTENT THRU TRACE-REBUILD-CONTENT-EXIT
029500                                                                  
029600     MOVE WS-REBUILD-CONTENT TO LS-CAP-CONTENT                    
029700     MOVE WS-REBUILD-LEN TO LS-CAP-CONTENT-LENGTH.                
029800                                                                  
029900 REBUILD-CONTENT-FROM-KEPT-EXIT.                                  
030000     EXIT.                                                        
030100                                                                  
030200*    One-shot trace of the rebuilt content's first byte, for a    
030300*    spot check when UPSI-0 is on.                                
030400 TRACE-REBUILD-CONTENT.                                           
030500     IF WS-REBUILD-LEN > 0 AND WS-TRACE-ON THEN                   
030600         DISPLAY "DECAPITALIZE : REBUILD 1ST BYTE = "             
030700             WS-REBUILD-CONTENT-CHAR(1)                           
030800     END-IF.                                                      
030900 TRACE-REBUILD-CONTENT-EXIT.                                      
031000     EXIT.                                                        
031100                                                                  
031200                                                                  
031300 APPEND-ONE-KEPT-WORD.                                            
031400     IF WS-REBUILD-LEN > 0                                        
031500        AND WS-REBUILD-LEN < 500                                  
031600     THEN                                                         
031700         ADD 1 TO WS-REBUILD-LEN                                  
031800         MOVE SPACE TO WS-REBUILD-CONTENT(WS-REBUILD-LEN : 1)     
031900     END-IF                                                       
032000     IF WS-REBUILD-LEN + WS-KEPT-LEN(WS-KEPT-IDX) <= 500 THEN     
032100         MOVE WS-KEPT-TEXT(WS-KEPT-IDX)                           
032200                 (1 : WS-KEPT-LEN(WS-KEPT-IDX))                   
032300            TO WS-REBUILD-CONTENT                                 
032400                 (WS-REBUILD-LEN + 1 : WS-KEPT-LEN(WS-KEPT-IDX))  
032500         ADD WS-KEPT-LEN(WS-KEPT-IDX) TO WS-REBUILD-LEN           
032600     END-IF.                                                      
032700 APPEND-ONE-KEPT-WORD-EXIT.                                       
032800     EXIT.                                                        
