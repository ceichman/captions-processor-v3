000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Third cleanup pass.  Splits a caption's content on     
000900*          the space character into a word list, then walks       
001000*          adjacent pairs collapsing a word that is a case-       
001100*          insensitive duplicate of the word following it --      
001200*          "that" and "had" are permanent exceptions and are      
001300*          never collapsed (REQ MS-101).                          
001400******************************************************************
001500*    04/11/89 DM  WRITTEN.                                        
001600*    09/03/91 PO  BUMPED THE WORD TABLE FROM 120 TO 250 ENTRIES   
001700*                 AFTER A LONG-RUNNING CAPTION OVERFLOWED IT.     
001800*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,   
001900*                 NO CHANGE REQUIRED.                             
002000*    02/19/03 SA  NOTE -- THE SCAN INDEX ADVANCES EVERY PASS,     
002100*                 EVEN AFTER A WORD IS COLLAPSED OUT OF THE LIST, 
002200*                 MATCHING THE WAY THIS HAS ALWAYS RUN.  DO NOT   
002300*                 "FIX" THIS WITHOUT CHECKING WITH MEDIA SVCS     
002400*                 FIRST -- DOWNSTREAM COUNTS DEPEND ON IT         
002500*                 (REQ MS-221).                                   
002600******************************************************************
002700 IDENTIFICATION DIVISION.                                         
002800 PROGRAM-ID.    REMOVE-DUPLICATE-WORDS.                           
002900 AUTHOR.        D. MALESKI.                                       
003000 INSTALLATION.  GREAT LAKES MEDIA SVCS - BATCH SYSTEMS.           
003100 DATE-WRITTEN.  04/11/89.                                         
003200 DATE-COMPILED.                                                   
003300 SECURITY.      UNCLASSIFIED.                                     
003400                                                                  
003500 ENVIRONMENT DIVISION.                                            
003600 CONFIGURATION SECTION.                                           
003700 SPECIAL-NAMES.                                                   
003800     C01 IS TOP-OF-FORM                                           
003900     UPSI-0 ON STATUS IS WS-TRACE-ON OFF STATUS IS WS-TRACE-OFF.  
004000                                                                  
004100 INPUT-OUTPUT SECTION.                                            
004200                                                                  
004300 DATA DIVISION.                                                   
004400 FILE SECTION.                                                    
004500                                                                  
004600 WORKING-STORAGE SECTION.                                         
004700                                                                  
004800 COPY "copybooks/local_storage/ls_caption.cpy".                   
004900                                                                  
005000 01  WS-CAPTION-TOTAL               PIC 9(06) COMP.               
005100 01  WS-CAPTION-INDEX               PIC 9(06) COMP.               
005200                                                                  
005300*    One entry per space-delimited token of the current           
005400*    caption's content, in original left-to-right order.          
005500 01  WS-WORD-TABLE.                                               
005600     05  WS-WORD-COUNT              PIC 9(03) COMP VALUE 0.       
005700     05  WS-WORD-ENTRY OCCURS 250 TIMES                           
005800                       INDEXED BY WS-WORD-IDX.                    
005900         10  WS-WORD-TEXT           PIC X(500).                   
006000         10  WS-WORD-LEN            PIC 9(03) COMP.               
006100         10  FILLER                 PIC X(05).                    
006200                                                                  
006300*    Table-shift index only -- never part of any record, so it    
006400*    stays a 77-level standalone item per shop convention.        
006500 77  WS-SHIFT-IDX                   PIC 9(03) COMP.               
006600                                                                  
006700*    Tokenizer work fields.                                       
006800 01  WS-SCAN-POS                    PIC 9(03) COMP.               
006900 01  WS-CUR-WORD                    PIC X(500).                   
007000 01  WS-CUR-LEN                     PIC 9(03) COMP.               
007100                                                                  
007200*    The word following the one under test, copied out and        
007300*    trimmed of one trailing separator byte before the            
007400*    duplicate compare -- see rule note above.                    
007500 01  WS-NEXTWORD-TEXT               PIC X(500).                   
007600 01  WS-NEXTWORD-CHARS REDEFINES WS-NEXTWORD-TEXT.                
007700     05  WS-NEXTWORD-CHAR OCCURS 500 TIMES PIC X(01).             
007800 01  WS-NEXTWORD-LEN                PIC 9(03) COMP.               
007900                                                                  
008000 01  WS-LOWER-ALPHA                 PIC X(26)                     
008100         VALUE "abcdefghijklmnopqrstuvwxyz".                      
008200 01  WS-UPPER-ALPHA                 PIC X(26)                     
008300         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                      
008400 01  WS-WORDI-UPPER                 PIC X(500).                   
008500 01  WS-WORDI-UPPER-CHARS REDEFINES WS-WORDI-UPPER.               
008600     05  WS-WORDI-UPPER-CHAR    OCCURS 500 TIMES PIC X(01).       
008700 01  WS-NEXTWORD-UPPER              PIC X(500).                   
008800                                                                  
008900 01  WS-EXCEPTION-SW                PIC X(01) VALUE "N".          
009000     88  WS-IS-EXCEPTION                VALUE "Y".                
009100     88  WS-NOT-EXCEPTION               VALUE "N".                
009200                                                                  
009300*    Content rebuild work fields.                                 
009400 01  WS-REBUILD-CONTENT             PIC X(500).                   
009500 01  WS-REBUILD-CONTENT-CHARS REDEFINES WS-REBUILD-CONTENT.       
009600     05  WS-REBUILD-CONTENT-CHAR OCCURS 500 TIMES PIC X(01).      
009700 01  WS-REBUILD-LEN                 PIC 9(03) COMP.               
009800                                                                  
009900 LINKAGE SECTION.                                                 
010000                                                                  
010100 01  L-DUPLICATES-COUNT             PIC 9(06) COMP.               
010200                                                                  
010300 PROCEDURE DIVISION USING L-DUPLICATES-COUNT.                     
010400                                                                  
010500 MAIN-PROCEDURE.                                                  
010600                                                                  
010700     CALL "CAPTION-COUNT" USING WS-CAPTION-TOTAL                  
010800     END-CALL                                                     
010900                                                                  
011000     IF WS-CAPTION-TOTAL > 0 THEN                                 
011100         PERFORM PROCESS-ONE-CAPTION                              
011200            THRU PROCESS-ONE-CAPTION-EXIT                         
011300            VARYING WS-CAPTION-INDEX FROM 1 BY 1                  
011400            UNTIL WS-CAPTION-INDEX > WS-CAPTION-TOTAL             
011500     END-IF                                                       
011600                                                                  
011700     GOBACK.                                                      
011800                                                                  
011900                                                                  
012000 PROCESS-ONE-CAPTION.                                             
012100                                                                  
012200     CALL "GET-CAPTION" USING                                     
012300         WS-CAPTION-INDEX LS-CAPTION-RECORD                       
012400         LS-GET-CAPTION-RETURN-CODE                               
012500     END-CALL                                                     
012600                                                                  
012700     PERFORM SPLIT-CONTENT-INTO-WORDS                             
012800        THRU SPLIT-CONTENT-INTO-WORDS-EXIT                        
012900                                                                  
013000     IF WS-WORD-COUNT > 1 THEN                                    
013100         PERFORM SCAN-ONE-WORD-PAIR                               
013200            THRU SCAN-ONE-WORD-PAIR-EXIT                          
013300            VARYING WS-WORD-IDX FROM 1 BY 1                       
013400            UNTIL WS-WORD-IDX > WS-WORD-COUNT - 1                 
013500     END-IF                                                       
013600                                                                  
013700     PERFORM REBUILD-CONTENT-FROM-WORDS                           
013800        THRU REBUILD-CONTENT-FROM-WORDS-EXIT                      
013900                                                                  
014000     CALL "PUT-CAPTION" USING                                     
014100         WS-CAPTION-INDEX LS-CAPTION-RECORD                       
014200         LS-GET-CAPTION-RETURN-CODE                               
014300     END-CALL.                                                    
014400                                                                  
014500 PROCESS-ONE-CAPTION-EXIT.                                        
014600     EXIT.                                                        
014700                                                                  
014800                                                                  
014900******************************************************************
015000* Splits the caption's content on the space character only --     
015100* an embedded newline byte is an ordinary word character here,    
015200* not a delimiter, so a token can end in one.                     
015300******************************************************************
015400 SPLIT-CONTENT-INTO-WORDS.                                        
015500                                                                  
015600     MOVE 0 TO WS-WORD-COUNT                                      
015700     MOVE 0 TO WS-CUR-LEN                                         
015800     MOVE SPACES TO WS-CUR-WORD                                   
015900                                                                  
016000     IF LS-CAP-CONTENT-LENGTH > 0 THEN                            
016100         PERFORM SCAN-ONE-CONTENT-BYTE                            
016200            THRU SCAN-ONE-CONTENT-BYTE-EXIT                       
016300            VARYING WS-SCAN-POS FROM 1 BY 1                       
016400            UNTIL WS-SCAN-POS > LS-CAP-CONTENT-LENGTH             
016500         PERFORM STORE-CURRENT-WORD                               
016600            THRU STORE-CURRENT-WORD-EXIT                          
016700     END-IF.                                                      
016800                                                                  
016900 SPLIT-CONTENT-INTO-WORDS-EXIT.                                   
017000     EXIT.                                                        
017100                                                                  
017200                                                                  
017300 SCAN-ONE-CONTENT-BYTE.                                           
017400     IF LS-CAP-CONTENT(WS-SCAN-POS : 1) = SPACE THEN              
017500         PERFORM STORE-CURRENT-WORD                               
017600            THRU STORE-CURRENT-WORD-EXIT                          
017700     ELSE                                                         
017800         ADD 1 TO WS-CUR-LEN                                      
017900         MOVE LS-CAP-CONTENT(WS-SCAN-POS : 1)                     
018000            TO WS-CUR-WORD(WS-CUR-LEN : 1)                        
018100     END-IF.                                                      
018200 SCAN-ONE-CONTENT-BYTE-EXIT.                                      
018300     EXIT.                                                        
018400                                                                  
018500                                                                  
018600 STORE-CURRENT-WORD.                                              
018700     IF WS-CUR-LEN > 0 AND WS-WORD-COUNT < 250 THEN               
018800         ADD 1 TO WS-WORD-COUNT                                   
018900         MOVE WS-CUR-WORD TO WS-WORD-TEXT(WS-WORD-COUNT)          
019000         MOVE WS-CUR-LEN TO WS-WORD-LEN(WS-WORD-COUNT)            
019100     END-IF                                                       
019200     MOVE SPACES TO WS-CUR-WORD                                   
019300     MOVE 0 TO WS-CUR-LEN.                                        
019400 STORE-CURRENT-WORD-EXIT.                                         
019500     EXIT.                                                        
019600                                                                  
019700                                                                  
019800******************************************************************
019900* Tests word[idx] against the (possibly-stripped) word[idx+1];    
020000* on a case-insensitive match, and word[idx] is not "that" or     
020100* "had", word[idx] -- not its duplicate -- is dropped from the    
020200* list.  The index always advances to the next pair afterward,    
020300* whether or not a word was dropped.                              
020400******************************************************************
020500 SCAN-ONE-WORD-PAIR.                                              
020600                                                                  
020700     PERFORM BUILD-NEXTWORD-COPY                                  
020800        THRU BUILD-NEXTWORD-COPY-EXIT                             
020900     PERFORM TEST-AND-REMOVE-PAIR                                 
021000        THRU TEST-AND-REMOVE-PAIR-EXIT.                           
021100                                                                  
021200 SCAN-ONE-WORD-PAIR-EXIT.                                         
021300     EXIT.                                                        
021400                                                                  
021500                                                                  
021600******************************************************************
021700* Copies word[idx+1], then strips one trailing separator byte:    
021800* a trailing newline-then-space pair drops both bytes, else a     
021900* trailing period, comma or question mark drops the one byte.     
022000******************************************************************
022100 BUILD-NEXTWORD-COPY.                                             
022200                                                                  
022300     MOVE WS-WORD-TEXT(WS-WORD-IDX + 1) TO WS-NEXTWORD-TEXT       
022400     MOVE WS-WORD-LEN(WS-WORD-IDX + 1) TO WS-NEXTWORD-LEN         
022500                                                                  
022600     IF WS-NEXTWORD-LEN > 2 THEN                                  
022700         IF WS-NEXTWORD-CHAR(WS-NEXTWORD-LEN - 1) = X"0A"         
022800            AND WS-NEXTWORD-CHAR(WS-NEXTWORD-LEN) = SPACE         
022900         THEN                                                     
023000             SUBTRACT 2 FROM WS-NEXTWORD-LEN                      
023100         ELSE                                                     
023200             IF WS-NEXTWORD-CHAR(WS-NEXTWORD-LEN) = "."           
023300                OR WS-NEXTWORD-CHAR(WS-NEXTWORD-LEN) = ","        
023400                OR WS-NEXTWORD-CHAR(WS-NEXTWORD-LEN) = "?"        
023500             THEN                                                 
023600                 SUBTRACT 1 FROM WS-NEXTWORD-LEN                  
023700             END-IF                                               
023800         END-IF                                                   
023900     END-IF.                                                      
024000                                                                  
024100 BUILD-NEXTWORD-COPY-EXIT.                                        
024200     EXIT.                                                        
024300                                                                  
024400                                                                  
024500 TEST-AND-REMOVE-PAIR.                                            
024600                                                                  
024700     MOVE WS-WORD-TEXT(WS-WORD-IDX) TO WS-WORDI-UPPER             
024800     INSPECT WS-WORDI-UPPER                                       
024900         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA              
025000     MOVE WS-NEXTWORD-TEXT TO WS-NEXTWORD-UPPER                   
025100     INSPECT WS-NEXTWORD-UPPER                                    
025200         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA              
025300                                                                  
025400     PERFORM CHECK-EXCEPTION-WORD                                 
025500        THRU CHECK-EXCEPTION-WORD-EXIT                            
025600     PERFORM TRACE-UPPER-PAIR THRU TRACE-UPPER-PAIR-EXIT          
025700                                                                  
025800     IF WS-WORD-LEN(WS-WORD-IDX) = WS-NEXTWORD-LEN                
025900        AND WS-WORDI-UPPER(1 : WS-WORD-LEN(WS-WORD-IDX))          
026000           = WS-NEXTWORD-UPPER(1 : WS-NEXTWORD-LEN)               
026100        AND WS-NOT-EXCEPTION                                      
026200     THEN                                                         
026300         PERFORM REMOVE-WORD-AT-IDX                               
026400            THRU REMOVE-WORD-AT-IDX-EXIT                          
026500     END-IF.                                                      
026600                                                                  
026700 TEST-AND-REMOVE-PAIR-EXIT.                                       
026800     EXIT.                                                        
026900                                                                  
027000*    One-shot trace of both upper-cased words' first bytes, for   
027100*    a spot check of the duplicate compare when UPSI-0 is on.     
027200 TRACE-UPPER-PAIR.                                                
027300     IF WS-TRACE-ON THEN                                          
027400         DISPLAY "REMOVE-DUPLICATE-WORDS : WORD/NEXT 1ST BYTE = " 
027500             WS-WORDI-UPPER-CHAR(1) " / "                         
027600             WS-NEXTWORD-CHAR(1)                                  
027700     END-IF.                                                      
027800 TRACE-UPPER-PAIR-EXIT.                                           
027900     EXIT.                                                        
028000                                                                  
028100                                                                  
028200 CHECK-EXCEPTION-WORD.                                            
028300     SET WS-NOT-EXCEPTION TO TRUE                                 
028400     IF WS-WORD-LEN(WS-WORD-IDX) = 4                              
028500        AND WS-WORDI-UPPER(1:4) = "THAT"                          
028600     THEN                                                         
028700         SET WS-IS-EXCEPTION TO TRUE                              
028800     END-IF                                                       
028900     IF WS-WORD-LEN(WS-WORD-IDX) = 3                              
029000        AND WS-WORDI-UPPER(1:3) = "HAD"                           
029100     THEN                                                         
029200         SET WS-IS-EXCEPTION TO TRUE                              
029300     END-IF.                                                      
029400 CHECK-EXCEPTION-WORD-EXIT.                                       
029500     EXIT.                                                        
029600                                                                  
029700                                                                  
029800 REMOVE-WORD-AT-IDX.                                              
029900     PERFORM SHIFT-ONE-WORD-DOWN                                  
030000        THRU SHIFT-ONE-WORD-DOWN-EXIT                             
030100        VARYING WS-SHIFT-IDX FROM WS-WORD-IDX BY 1                
030200        UNTIL WS-SHIFT-IDX >= WS-WORD-COUNT                       
030300     SUBTRACT 1 FROM WS-WORD-COUNT                                
030400     ADD 1 TO L-DUPLICATES-COUNT.                                 
030500 REMOVE-WORD-AT-IDX-EXIT.                                         
030600     EXIT.                                                        
030700                                                                  
030800                                                                  
030900 SHIFT-ONE-WORD-DOWN.                                             
031000     MOVE WS-WORD-TEXT(WS-SHIFT-IDX + 1)                          
031100        TO WS-WORD-TEXT(WS-SHIFT-IDX)                             
031200     MOVE WS-WORD-LEN(WS-SHIFT-IDX + 1)                           
031300        TO WS-WORD-LEN(WS-SHIFT-IDX).                             
031400 SHIFT-ONE-WORD-DOWN-EXIT.                                        
031500     EXIT.                                                        
031600                                                                  
031700                                                                  
031800******************************************************************
031900* Joins the surviving words with single spaces back into the      
032000* caption's content field.                                        
032100******************************************************************
032200 REBUILD-CONTENT-FROM-WORDS.                                      
032300                                                                  
032400     MOVE SPACES TO WS-REBUILD-CONTENT                            
032500     MOVE 0 TO WS-REBUILD-LEN                                     
032600                                                                  
032700     IF WS-WORD-COUNT > 0 THEN                                    
032800         PERFORM APPEND-ONE-WORD THRU APPEND-ONE-WORD-EXIT        
032900            VARYING WS-WORD-IDX FROM 1 BY 1                       
033000            UNTIL WS-WORD-IDX > WS-WORD-COUNT                     
033100     END-IF                                                       
033200                                                                  
033300     PERFORM TRACE-REBUILD-CONTENT THRU TRACE-REBUILD-CONTENT-EXIT
033400                                                                  
033500     MOVE WS-REBUILD-CONTENT TO LS-CAP-CONTENT                    
033600     MOVE WS-REBUILD-LEN TO LS-CAP-CONTENT-LENGTH.                
033700                                                                  
033800 REBUILD-CONTENT-FROM-WORDS-EXIT.                                 
033900     EXIT.                                                        
034000                                                                  
034100*    One-shot trace of the rebuilt content's first byte, for a    
034200*    spot check when UPSI-0 is on.                                
034300 TRACE-REBUILD-CONTENT.                                           
034400     IF WS-REBUILD-LEN > 0 AND WS-TRACE-ON THEN                   
034500         DISPLAY "REMOVE-DUPLICATE-WORDS : REBUILD 1ST BYTE = "   
034600             WS-REBUILD-CONTENT-CHAR(1)                           
034700     END-IF.                                                      
034800 TRACE-REBUILD-CONTENT-EXIT.                                      
034900     EXIT.                                                        
035000                                                                  
035100                                                                  
035200 APPEND-ONE-WORD.                                                 
035300     IF WS-REBUILD-LEN > 0 THEN                                   
035400         ADD 1 TO WS-REBUILD-LEN                                  
035500         MOVE SPACE TO WS-REBUILD-CONTENT(WS-REBUILD-LEN : 1)     
035600     END-IF                                                       
035700     MOVE WS-WORD-TEXT(WS-WORD-IDX)                               
035800             (1 : WS-WORD-LEN(WS-WORD-IDX))                       
035900        TO WS-REBUILD-CONTENT                                     
036000             (WS-REBUILD-LEN + 1 : WS-WORD-LEN(WS-WORD-IDX))      
036100     ADD WS-WORD-LEN(WS-WORD-IDX) TO WS-REBUILD-LEN.              
036200 APPEND-ONE-WORD-EXIT.                                            
036300     EXIT.                                                        
