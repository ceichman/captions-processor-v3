000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Reads the raw input caption file, one physical line    
000900*          at a time, into the caller's line table.  No parsing   
001000*          is done here -- a line is a line, whether it is a      
001100*          caption number, a timing string, content, or a blank   
001200*          separator.  PARSE-CAPTIONS sorts that out later.       
001300******************************************************************
001400*    04/11/89 DM  WRITTEN.                                        
001500*    09/03/91 PO  RAISED LINE CEILING FROM 4000 TO 8000 FOR THE   
001600*                 LONGER CONFERENCE-ROOM CAPTURE FILES.           
001700*    01/17/94 RQ  RAISED LINE CEILING AGAIN, TO 20000.            
001800*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,   
001900*                 NO CHANGE REQUIRED.                             
002000*    02/19/03 SA  ADDED WS-LINE-BLANK-SW SET HERE INSTEAD OF IN   
002100*                 PARSE-CAPTIONS, SINCE WE HAVE THE RAW LINE IN   
002200*                 HAND ALREADY (REQ MS-221).                      
002300******************************************************************
002400 IDENTIFICATION DIVISION.                                         
002500 PROGRAM-ID.    READ-CAPTION-LINES.                               
002600 AUTHOR.        D. MALESKI.                                       
002700 INSTALLATION.  GREAT LAKES MEDIA SVCS - BATCH SYSTEMS.           
002800 DATE-WRITTEN.  04/11/89.                                         
002900 DATE-COMPILED.                                                   
003000 SECURITY.      UNCLASSIFIED.                                     
003100                                                                  
003200 ENVIRONMENT DIVISION.                                            
003300 CONFIGURATION SECTION.                                           
003400 SPECIAL-NAMES.                                                   
003500     C01 IS TOP-OF-FORM.                                          
003600                                                                  
003700 INPUT-OUTPUT SECTION.                                            
003800 FILE-CONTROL.                                                    
003900     SELECT CAPTION-INPUT-FILE                                    
004000         ASSIGN TO CAPIN                                          
004100         ORGANIZATION IS LINE SEQUENTIAL                          
004200         FILE STATUS IS WS-CAPIN-STATUS.                          
004300                                                                  
004400 DATA DIVISION.                                                   
004500 FILE SECTION.                                                    
004600                                                                  
004700 FD  CAPTION-INPUT-FILE.                                          
004800 01  FD-CAPTION-LINE                PIC X(200).                   
004900                                                                  
005000 WORKING-STORAGE SECTION.                                         
005100                                                                  
005200 01  WS-CAPIN-STATUS                PIC X(02) VALUE "00".         
005300     88  WS-CAPIN-OK                     VALUE "00".              
005400     88  WS-CAPIN-EOF                     VALUE "10".             
005500                                                                  
005600*    Numeric view of the file status, used only to DISPLAY a      
005700*    readable code on an abnormal status.                         
005800 01  WS-CAPIN-STATUS-NUM REDEFINES WS-CAPIN-STATUS PIC 99.        
005900                                                                  
006000 01  WS-EOF-SW                       PIC X(01) VALUE "N".         
006100     88  WS-AT-EOF                       VALUE "Y".               
006200     88  WS-NOT-AT-EOF                   VALUE "N".               
006300                                                                  
006400*    Character-array view of the line just read, used to test     
006500*    for an all-spaces line without an INSPECT call.              
006600 01  WS-LINE-CHARS REDEFINES FD-CAPTION-LINE.                     
006700     05  WS-LINE-CHAR OCCURS 200 TIMES PIC X(01).                 
006800                                                                  
006900*    First-six-bytes view of the line just read, used only by     
007000*    the optional trace display on the first line of the file     
007100*    (catches BOM or other encoding artifacts at a glance).       
007200 01  WS-LINE-PREFIX REDEFINES FD-CAPTION-LINE.                    
007300     05  WS-LINE-FIRST-SIX          PIC X(06).                    
007400     05  FILLER                     PIC X(194).                   
007500                                                                  
007600 01  WS-NONBLANK-SW                  PIC X(01) VALUE "N".         
007700     88  WS-LINE-HAS-TEXT                VALUE "Y".               
007800     88  WS-LINE-ALL-SPACES              VALUE "N".               
007900                                                                  
008000 01  WS-TRACE-SW                     PIC X(01) VALUE "N".         
008100     88  WS-TRACE-FIRST-LINE             VALUE "Y".               
008200     88  WS-NO-TRACE-FIRST-LINE          VALUE "N".               
008300                                                                  
008400*    Scan index only -- never part of any record, so it stays a   
008500*    77-level standalone item per shop convention.                
008600 77  WS-SCAN-IDX                     PIC 9(03) COMP.              
008700                                                                  
008800 LINKAGE SECTION.                                                 
008900                                                                  
009000 COPY "copybooks/linkage_section/l_line_table.cpy".               
009100                                                                  
009200 PROCEDURE DIVISION USING L-LINE-TABLE.                           
009300                                                                  
009400 MAIN-PROCEDURE.                                                  
009500                                                                  
009600     MOVE 0 TO L-LINE-COUNT                                       
009700                                                                  
009800     OPEN INPUT CAPTION-INPUT-FILE                                
009900                                                                  
010000     IF NOT WS-CAPIN-OK THEN                                      
010100         DISPLAY "READ-CAPTION-LINES : OPEN FAILED, STATUS = "    
010200             WS-CAPIN-STATUS-NUM                                  
010300         GOBACK                                                   
010400     END-IF                                                       
010500                                                                  
010600     PERFORM READ-ONE-LINE THRU READ-ONE-LINE-EXIT                
010700        UNTIL WS-AT-EOF                                           
010800                                                                  
010900     CLOSE CAPTION-INPUT-FILE                                     
011000                                                                  
011100     GOBACK.                                                      
011200                                                                  
011300                                                                  
011400******************************************************************
011500* Reads one physical line and appends it to the caller's table.   
011600* A line is flagged blank when every one of its 200 bytes is a    
011700* space -- the parse pass relies on this flag to find the         
011800* separator line between caption blocks.                          
011900******************************************************************
012000 READ-ONE-LINE.                                                   
012100                                                                  
012200     READ CAPTION-INPUT-FILE                                      
012300         AT END                                                   
012400             SET WS-AT-EOF TO TRUE                                
012500         NOT AT END                                               
012600             IF L-LINE-COUNT = 0 AND WS-TRACE-FIRST-LINE THEN     
012700                 DISPLAY "READ-CAPTION-LINES : FIRST 6 BYTES = "  
012800                     WS-LINE-FIRST-SIX                            
012900             END-IF                                               
013000             ADD 1 TO L-LINE-COUNT                                
013100             MOVE FD-CAPTION-LINE TO L-LINE-TEXT(L-LINE-COUNT)    
013200             SET WS-LINE-ALL-SPACES TO TRUE                       
013300             PERFORM SCAN-LINE-FOR-TEXT                           
013400                THRU SCAN-LINE-FOR-TEXT-EXIT                      
013500                VARYING WS-SCAN-IDX FROM 1 BY 1                   
013600                UNTIL WS-SCAN-IDX > 200                           
013700                       OR WS-LINE-HAS-TEXT                        
013800             IF WS-LINE-HAS-TEXT THEN                             
013900                 SET L-LINE-NOT-BLANK(L-LINE-COUNT) TO TRUE       
014000             ELSE                                                 
014100                 SET L-LINE-IS-BLANK(L-LINE-COUNT) TO TRUE        
014200             END-IF                                               
014300     END-READ.                                                    
014400                                                                  
014500 READ-ONE-LINE-EXIT.                                              
014600     EXIT.                                                        
014700                                                                  
014800                                                                  
014900 SCAN-LINE-FOR-TEXT.                                              
015000     IF WS-LINE-CHAR(WS-SCAN-IDX) NOT = SPACE THEN                
015100         SET WS-LINE-HAS-TEXT TO TRUE                             
015200     END-IF.                                                      
015300 SCAN-LINE-FOR-TEXT-EXIT.                                         
015400     EXIT.                                                        
