000100******************************************************************
000200* Author: D. Maleski                                              
000300* Installation: Great Lakes Media Svcs - Batch Systems            
000400* Date-Written: 04/11/89                                          
000500* Date-Compiled:                                                  
000600* Security: Unclassified -- internal batch use only.              
000700******************************************************************
000800* Purpose: Walks the raw physical-line table built by             
000900*          READ-CAPTION-LINES and splits it into caption blocks   
001000*          -- a number line, a timing line, one or more content   
001100*          lines, then a blank separator.  Each block found is    
001200*          handed to CAPREPO's ADD-CAPTION entry point.           
001300******************************************************************
001400*    04/11/89 DM  WRITTEN.                                        
001500*    09/03/91 PO  MOVED NUMBER-LINE STRIPPING OUT TO ITS OWN      
001600*                 STRIP-NON-ALNUM-FUNC SUBPROGRAM SO THE SAME     
001700*                 LOGIC IS NOT DUPLICATED ELSEWHERE.              
001800*    08/30/99 JF  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,   
001900*                 NO CHANGE REQUIRED.                             
002000*    02/19/03 SA  CONFIRMED BLOCK-START TEST IS NON-BLANK PLUS    
002100*                 ALL-DIGITS ONLY -- THE ORIGINAL "NEXT LINE      
002200*                 STARTS WITH A DIGIT" CHECK NEVER ACTUALLY       
002300*                 FIRES, LEFT AS-IS TO MATCH PRODUCTION OUTPUT    
002400*                 OPERATORS ARE ALREADY USED TO (REQ MS-221).     
002500******************************************************************
002600 IDENTIFICATION DIVISION.                                         
002700 PROGRAM-ID.    PARSE-CAPTIONS.                                   
002800 AUTHOR.        D. MALESKI.                                       
002900 INSTALLATION.  GREAT LAKES MEDIA SVCS - BATCH SYSTEMS.           
003000 DATE-WRITTEN.  04/11/89.                                         
003100 DATE-COMPILED.                                                   
003200 SECURITY.      UNCLASSIFIED.                                     
003300                                                                  
003400 ENVIRONMENT DIVISION.                                            
003500 CONFIGURATION SECTION.                                           
003600 SPECIAL-NAMES.                                                   
003700     CLASS WS-DIGIT-CLASS IS "0" THRU "9"                         
003800     UPSI-0 ON STATUS IS WS-TRACE-ON OFF STATUS IS WS-TRACE-OFF.  
003900                                                                  
004000 INPUT-OUTPUT SECTION.                                            
004100                                                                  
004200 DATA DIVISION.                                                   
004300 FILE SECTION.                                                    
004400                                                                  
004500 WORKING-STORAGE SECTION.                                         
004600                                                                  
004700 COPY "copybooks/local_storage/ls_caption.cpy".                   
004800                                                                  
004900*    Line and content subscripts only -- never part of any        
005000*    record, so they stay 77-level standalone items per shop      
005100*    convention.                                                  
005200 77  WS-LINE-IDX                    PIC 9(06) COMP.               
005300 77  WS-CONTENT-IDX                 PIC 9(06) COMP.               
005400 01  WS-SCAN-IDX                    PIC 9(03) COMP.               
005500 01  WS-LINE-REAL-LENGTH            PIC 9(03) COMP.               
005600                                                                  
005700 01  WS-STRIPPED-NUMBER             PIC X(200) VALUE SPACES.      
005800 01  WS-STRIPPED-NUMBER-CHARS REDEFINES WS-STRIPPED-NUMBER.       
005900     05  WS-STRIPPED-NUMBER-CHAR OCCURS 200 TIMES PIC X(01).      
006000 01  WS-STRIPPED-LENGTH             PIC 9(03) COMP.               
006100                                                                  
006200*    Right-justified, zero-filled six-byte work area used to      
006300*    turn the stripped, left-justified digit string into a        
006400*    value LS-CAP-NUMBER can receive directly.                    
006500 01  WS-NUM-BUFFER                  PIC X(06) VALUE "000000".     
006600*    Numeric view of the same six bytes, moved to LS-CAP-NUMBER   
006700*    once the buffer is filled -- avoids an alphanumeric-to-      
006800*    numeric MOVE at the point of use.                            
006900 01  WS-NUM-BUFFER-NUM REDEFINES WS-NUM-BUFFER PIC 9(06).         
007000                                                                  
007100 01  WS-IS-NUMBER-LINE-AREA.                                      
007200     05  WS-IS-NUMBER-LINE-SW       PIC X(01) VALUE "N".          
007300         88  WS-IS-NUMBER-LINE              VALUE "Y".            
007400         88  WS-IS-NOT-NUMBER-LINE          VALUE "N".            
007500     05  FILLER                     PIC X(01).                    
007600 01  WS-IS-NUMBER-LINE-ALPHA REDEFINES WS-IS-NUMBER-LINE-AREA     
007700                                PIC X(02).                        
007800                                                                  
007900*    Character-array view of the line being tested for the        
008000*    all-digits block-start condition, and for its real           
008100*    (non-trailing-space) length.                                 
008200 01  WS-TEST-LINE-CHARS.                                          
008300     05  WS-TEST-LINE-CHAR OCCURS 200 TIMES PIC X(01).            
008400                                                                  
008500 LINKAGE SECTION.                                                 
008600                                                                  
008700 COPY "copybooks/linkage_section/l_line_table.cpy".               
008800                                                                  
008900 PROCEDURE DIVISION USING L-LINE-TABLE.                           
009000                                                                  
009100 MAIN-PROCEDURE.                                                  
009200                                                                  
009300     IF L-LINE-COUNT > 0 THEN                                     
009400         PERFORM SCAN-ONE-LINE THRU SCAN-ONE-LINE-EXIT            
009500            VARYING WS-LINE-IDX FROM 1 BY 1                       
009600            UNTIL WS-LINE-IDX > L-LINE-COUNT                      
009700     END-IF                                                       
009800                                                                  
009900     GOBACK.                                                      
010000                                                                  
010100                                                                  
010200******************************************************************
010300* Tests the current line for the block-start condition (spec      
010400* business rule -- non-blank, all-digits).  When found, builds    
010500* one caption record and advances WS-LINE-IDX past its content    
010600* block so the outer PERFORM resumes right after the blank        
010700* separator line.                                                 
010800******************************************************************
010900 SCAN-ONE-LINE.                                                   
011000                                                                  
011100     IF L-LINE-NOT-BLANK(WS-LINE-IDX) THEN                        
011200         PERFORM TEST-ALL-DIGITS THRU TEST-ALL-DIGITS-EXIT        
011300         PERFORM TRACE-NUMBER-LINE-TEST                           
011400            THRU TRACE-NUMBER-LINE-TEST-EXIT                      
011500         IF WS-IS-NUMBER-LINE THEN                                
011600             PERFORM BUILD-CAPTION-BLOCK                          
011700                THRU BUILD-CAPTION-BLOCK-EXIT                     
011800         END-IF                                                   
011900     END-IF.                                                      
012000                                                                  
012100 SCAN-ONE-LINE-EXIT.                                              
012200     EXIT.                                                        
012300                                                                  
012400                                                                  
012500******************************************************************
012600* A line is a number line if it is non-blank and every byte up    
012700* to L-LINE-TEXT's trailing spaces is a digit.                    
012800******************************************************************
012900 TEST-ALL-DIGITS.                                                 
013000                                                                  
013100     MOVE L-LINE-TEXT(WS-LINE-IDX) TO WS-TEST-LINE-CHARS          
013200     SET WS-IS-NUMBER-LINE TO TRUE                                
013300                                                                  
013400     PERFORM TEST-ONE-DIGIT THRU TEST-ONE-DIGIT-EXIT              
013500        VARYING WS-SCAN-IDX FROM 1 BY 1                           
013600        UNTIL WS-SCAN-IDX > 200                                   
013700               OR WS-IS-NOT-NUMBER-LINE.                          
013800                                                                  
013900 TEST-ALL-DIGITS-EXIT.                                            
014000     EXIT.                                                        
014100                                                                  
014200                                                                  
014300*    One-shot trace of the number-line flag and the stripped      
014400*    number buffer's first byte, for a spot check when UPSI-0     
014500*    is on.                                                       
014600 TRACE-NUMBER-LINE-TEST.                                          
014700     IF WS-TRACE-ON THEN                                          
014800         DISPLAY "PARSE-CAPTIONS : NUMBER LINE AREA = "           
014900             WS-IS-NUMBER-LINE-ALPHA " STRIPPED 1ST BYTE = "      
015000             WS-STRIPPED-NUMBER-CHAR(1)                           
015100     END-IF.                                                      
015200 TRACE-NUMBER-LINE-TEST-EXIT.                                     
015300     EXIT.                                                        
015400                                                                  
015500                                                                  
015600 TEST-ONE-DIGIT.                                                  
015700     IF WS-TEST-LINE-CHAR(WS-SCAN-IDX) = SPACE THEN               
015800         CONTINUE                                                 
015900     ELSE                                                         
016000         IF WS-TEST-LINE-CHAR(WS-SCAN-IDX) IS NOT WS-DIGIT-CLASS  
016100         THEN                                                     
016200             SET WS-IS-NOT-NUMBER-LINE TO TRUE                    
016300         END-IF                                                   
016400     END-IF.                                                      
016500 TEST-ONE-DIGIT-EXIT.                                             
016600     EXIT.                                                        
016700                                                                  
016800                                                                  
016900******************************************************************
017000* Finds the position of the last non-space byte of                
017100* L-LINE-TEXT(WS-LINE-IDX); WS-LINE-REAL-LENGTH is left at zero   
017200* only for an all-spaces line (never happens here -- the caller   
017300* only reaches this paragraph for lines already known non-        
017400* blank).                                                         
017500******************************************************************
017600 FIND-LINE-REAL-LENGTH.                                           
017700                                                                  
017800     MOVE L-LINE-TEXT(WS-LINE-IDX) TO WS-TEST-LINE-CHARS          
017900     MOVE 0 TO WS-LINE-REAL-LENGTH                                
018000     MOVE 201 TO WS-SCAN-IDX                                      
018100                                                                  
018200     PERFORM TEST-LENGTH-BYTE THRU TEST-LENGTH-BYTE-EXIT          
018300        UNTIL WS-SCAN-IDX < 1 OR WS-LINE-REAL-LENGTH > 0.         
018400                                                                  
018500 FIND-LINE-REAL-LENGTH-EXIT.                                      
018600     EXIT.                                                        
018700                                                                  
018800                                                                  
018900 TEST-LENGTH-BYTE.                                                
019000     SUBTRACT 1 FROM WS-SCAN-IDX                                  
019100     IF WS-SCAN-IDX >= 1 THEN                                     
019200         IF WS-TEST-LINE-CHAR(WS-SCAN-IDX) NOT = SPACE THEN       
019300             MOVE WS-SCAN-IDX TO WS-LINE-REAL-LENGTH              
019400         END-IF                                                   
019500     END-IF.                                                      
019600 TEST-LENGTH-BYTE-EXIT.                                           
019700     EXIT.                                                        
019800                                                                  
019900                                                                  
020000******************************************************************
020100* Builds one caption record starting at WS-LINE-IDX (the number   
020200* line) and calls ADD-CAPTION with it.                            
020300******************************************************************
020400 BUILD-CAPTION-BLOCK.                                             
020500                                                                  
020600     MOVE SPACES TO WS-STRIPPED-NUMBER                            
020700     CALL "STRIP-NON-ALNUM-FUNC" USING                            
020800         L-LINE-TEXT(WS-LINE-IDX) 200                             
020900         WS-STRIPPED-NUMBER WS-STRIPPED-LENGTH                    
021000     END-CALL                                                     
021100                                                                  
021200     MOVE "000000" TO WS-NUM-BUFFER                               
021300     IF WS-STRIPPED-LENGTH > 0 THEN                               
021400         IF WS-STRIPPED-LENGTH > 6 THEN                           
021500             MOVE WS-STRIPPED-NUMBER(WS-STRIPPED-LENGTH - 5:6)    
021600                TO WS-NUM-BUFFER                                  
021700         ELSE                                                     
021800             MOVE WS-STRIPPED-NUMBER(1:WS-STRIPPED-LENGTH)        
021900                TO WS-NUM-BUFFER(7 - WS-STRIPPED-LENGTH:          
022000                                 WS-STRIPPED-LENGTH)              
022100         END-IF                                                   
022200     END-IF                                                       
022300     MOVE WS-NUM-BUFFER-NUM                                       
022400  TO LS-CAP-NUMBER                                                
022500                                                                  
022600     ADD 1 TO WS-LINE-IDX                                         
022700     MOVE L-LINE-TEXT(WS-LINE-IDX) TO LS-CAP-TIMING               
022800                                                                  
022900     MOVE SPACES TO LS-CAP-CONTENT                                
023000     MOVE 0 TO WS-CONTENT-IDX                                     
023100     ADD 1 TO WS-LINE-IDX                                         
023200                                                                  
023300     PERFORM ACCUMULATE-CONTENT-LINE                              
023400        THRU ACCUMULATE-CONTENT-LINE-EXIT                         
023500        UNTIL WS-LINE-IDX > L-LINE-COUNT                          
023600               OR L-LINE-IS-BLANK(WS-LINE-IDX)                    
023700                                                                  
023800     IF WS-CONTENT-IDX > 0 THEN                                   
023900         SUBTRACT 1 FROM WS-CONTENT-IDX                           
024000     END-IF                                                       
024100     MOVE WS-CONTENT-IDX TO LS-CAP-CONTENT-LENGTH                 
024200                                                                  
024300     CALL "ADD-CAPTION" USING LS-CAPTION-RECORD                   
024400     END-CALL.                                                    
024500                                                                  
024600 BUILD-CAPTION-BLOCK-EXIT.                                        
024700     EXIT.                                                        
024800                                                                  
024900                                                                  
025000******************************************************************
025100* Appends one content line, plus a trailing newline separator,    
025200* to LS-CAP-CONTENT, then advances to the next line (business     
025300* rule 2 -- content lines joined by a single newline).            
025400******************************************************************
025500 ACCUMULATE-CONTENT-LINE.                                         
025600                                                                  
025700     PERFORM FIND-LINE-REAL-LENGTH THRU FIND-LINE-REAL-LENGTH-EXIT
025800                                                                  
025900     IF WS-LINE-REAL-LENGTH > 0 THEN                              
026000         MOVE L-LINE-TEXT(WS-LINE-IDX)(1:WS-LINE-REAL-LENGTH)     
026100            TO LS-CAP-CONTENT(WS-CONTENT-IDX + 1:                 
026200                               WS-LINE-REAL-LENGTH)               
026300         ADD WS-LINE-REAL-LENGTH TO WS-CONTENT-IDX                
026400     END-IF                                                       
026500                                                                  
026600     ADD 1 TO WS-CONTENT-IDX                                      
026700     MOVE X"0A" TO LS-CAP-CONTENT(WS-CONTENT-IDX:1)               
026800                                                                  
026900     ADD 1 TO WS-LINE-IDX.                                        
027000                                                                  
027100 ACCUMULATE-CONTENT-LINE-EXIT.                                    
027200     EXIT.                                                        
